000010 *****************************************************************
000020 * WLTTIERK.CPYBK
000030 * LINKAGE AREA FOR CALL "WLTXTIER" (TIER-LIMITS).
000040 * COPY INTO LINKAGE SECTION OF WLTXTIER AND INTO WORKING-STORAGE
000050 * OF ITS CALLER (WLTVPOL) IMMEDIATELY BEFORE THE CALL.
000060 *****************************************************************
000070 * AMENDMENT HISTORY:
000080 *****************************************************************
000090 * WP1K03 23/09/1992 DLIM     - INITIAL VERSION.                  WP1K03  
000100 *-----------------------------------------------------------------*
000110 * WP5D06 17/02/2011 MPATEL   - REQ 3590 - ADDED CONCIERGE FLAG.  WP5D06  
000120 *-----------------------------------------------------------------*
000130 * WP6K02 04/03/2015 MPATEL   - REQ 4402 - ADDED WLT-TIER-CODE-OUTWP6K02  
000140 *                               SO THE DECISION REGISTER PRINTS  WP6K02  
000150 *                               THE NORMALISED TIER, NOT WHATEVERWP6K02  
000160 *                               GARBAGE ARRIVED ON THE           WP6K02  
000170 *                               TRANSACTION.                     WP6K02  
000180 *-----------------------------------------------------------------*
000190 01  WLT-TIER-LINK-AREA.
000200     05  WLT-TIER-CODE-IN          PIC X(08).
000210     05  WLT-TIER-ADV-FLAG         PIC X(01).
000220     05  WLT-TIER-DAILY-LIMIT      PIC 9(15).
000230     05  WLT-TIER-FEE-PCT          PIC 9(02)V99.
000240     05  WLT-TIER-CONCIERGE-FLAG   PIC X(01).
000250     05  WLT-TIER-CODE-OUT         PIC X(08).
000260     05  FILLER                    PIC X(05).

000010 *****************************************************************
000020 IDENTIFICATION DIVISION.
000030 *****************************************************************
000040 PROGRAM-ID.     WLTXTIER.
000050 AUTHOR.         D LIM.
000060 INSTALLATION.   WHALE WALLET BATCH - RISK & CONTROLS.
000070 DATE-WRITTEN.   23 SEP 1992.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - RISK CONTROLS.
000100 *
000110 *DESCRIPTION :  THIS ROUTINE OBTAINS THE MEMBERSHIP-TIER LIMIT
000120 *               PARAMETERS FROM THE STATIC TIER TABLE HELD IN
000130 *               WORKING-STORAGE (ORCA / HUMPBACK / BLUE).  UNKNOWN
000140 *               TIER CODES ARE TREATED AS ORCA.
000150 *NOTE        :  TABLE IS COMPILED-IN, NOT READ FROM A FILE - THE
000160 *               THREE TIERS CHANGE ONLY WHEN THE MEMBERSHIP DESK
000170 *               RECUTS THE PRODUCT SCHEDULE, WHICH FORCES A RECOMPILE
000180 *               ANYWAY.
000190 *
000200 *=================================================================
000210 * HISTORY OF MODIFICATION:
000220 *=================================================================
000230  * WP1K03 - DLIM     - 23/09/1992 - INITIAL VERSION. LOOKUP SHAPEWP1K03  
000240  *                                   KEPT DELIBERATELY SIMPLE - AWP1K03  
000250  *                                   COMPILED-IN TABLE SEARCH    WP1K03  
000260  *                                   INSTEAD OF A KEYED FILE     WP1K03  
000270  *                                   READ, SINCE THIS DATA IS TOOWP1K03  
000280  *                                   SMALL AND TOO STABLE TO     WP1K03  
000290  *                                   WARRANT ITS OWN FILE.       WP1K03  
000310 *-----------------------------------------------------------------*
000320 *  WP2K19 - EJANDA   - 02/11/1998 - Y2K REMEDIATION. REVIEWED,   WP2K19  
000330 *                                   NO DATE FIELDS IN THIS       WP2K19  
000340 *                                   TABLE.                       WP2K19  
000350 *-----------------------------------------------------------------*
000360 *  WP5D06 - MPATEL   - 17/02/2011 - REQ 3590 - ADDED THE         WP5D06  
000370 *                                   CONCIERGE FLAG COLUMN FOR    WP5D06  
000380 *                                   THE BLUE-TIER CONCIERGE      WP5D06  
000390 *                                   DESK PILOT.                  WP5D06  
000400 *-----------------------------------------------------------------*
000410 *  WP6K02 - MPATEL   - 04/03/2015 - REQ 4402 - RETURN THE        WP6K02  
000420 *                                   NORMALISED TIER CODE TO THE  WP6K02  
000430 *                                   CALLER (WLT-TIER-CODE-OUT)   WP6K02  
000440 *                                   SO WLTVPOL CAN PRINT IT ON   WP6K02  
000450 *                                   THE DECISION REGISTER        WP6K02  
000460 *                                   INSTEAD OF THE RAW INPUT     WP6K02  
000470 *                                   CODE.                        WP6K02  
000480 *-----------------------------------------------------------------*
000490 *  WP6K05 - MPATEL   - 11/03/2015 - REQ 4402 - REPLACED THE      WP6K05  
000500 *                                   INLINE PERFORM VARYING /     WP6K05  
000510 *                                   END-PERFORM TABLE SEARCH     WP6K05  
000520 *                                   WITH AN OUT-OF-LINE PERFORM  WP6K05  
000530 *                                   VARYING, TO MATCH THE REST   WP6K05  
000540 *                                   OF THE SUITE'S LOOPING       WP6K05  
000550 *                                   STYLE.                       WP6K05  
000560 *-----------------------------------------------------------------*
000570 EJECT
000580 *****************************************************************
000590 ENVIRONMENT DIVISION.
000600 *****************************************************************
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-AS400.
000630 OBJECT-COMPUTER. IBM-AS400.
000640 SPECIAL-NAMES.   UPSI-0 IS WLT-TIER-TRACE-SWITCH
000650                       ON  WLT-TIER-TRACE-ON
000660                       OFF WLT-TIER-TRACE-OFF
000670                   CLASS WLT-CLASS-TIER-CODE IS "ORCA" "HUMPBACK"
000680                                                 "BLUE".
000690 EJECT
000700 ***************
000710 DATA DIVISION.
000720 ***************
000730 WORKING-STORAGE SECTION.
000740 *************************
000750 01  FILLER              PIC X(24)  VALUE
000760     "** PROGRAM WLTXTIER **".
000770
000780 * ------------------ PROGRAM WORKING STORAGE -------------------*
000790 01  WK-TIER-TABLE-CTL.
000800     05  WK-TIER-IDX               PIC S9(02) COMP VALUE ZERO.
000810     05  WK-TIER-FOUND-FLAG        PIC X(01) VALUE "N".
000820         88  WK-TIER-WAS-FOUND               VALUE "Y".
000830     05  FILLER                    PIC X(05) VALUE SPACES.
000840
000850 01  WK-TIER-TABLE-CTL-R REDEFINES WK-TIER-TABLE-CTL.
000860     05  WK-TIER-IDX-RAW           PIC X(02).
000870     05  WK-TIER-FOUND-DISPLAY     PIC X(01).
000880     05  FILLER                    PIC X(05).
000890
000900 01  WK-TIER-TABLE-DATA.
000910     05  FILLER PIC X(29) VALUE "ORCA    N0000000000100000050N".
000920     05  FILLER PIC X(29) VALUE "HUMPBACKY0000000005000000000N".
000930     05  FILLER PIC X(29) VALUE "BLUE    Y9999999999999990000Y".
000940
000950 01  WK-TIER-TABLE REDEFINES WK-TIER-TABLE-DATA.
000960     05  WK-TIER-ENTRY OCCURS 3 TIMES INDEXED BY WK-TIER-NDX.
000970         10  WK-TIER-CODE          PIC X(08).
000980         10  WK-TIER-ADV-FLAG      PIC X(01).
000990         10  WK-TIER-DAILY-LIMIT   PIC 9(15).
001000 *                  999999999999999 = UNLIMITED (BLUE)
001010         10  WK-TIER-FEE-PCT       PIC 9(02)V99.
001020         10  WK-TIER-CONCIERGE     PIC X(01).
001030
001040 01  WK-TIER-EDIT-WORK.
001050     05  WK-TIER-LIMIT-EDIT        PIC Z(14)9 VALUE ZERO.
001060     05  FILLER                    PIC X(05) VALUE SPACES.
001070
001080 01  WK-TIER-EDIT-WORK-R REDEFINES WK-TIER-EDIT-WORK.
001090     05  WK-TIER-LIMIT-RAW         PIC X(15).
001100     05  FILLER                    PIC X(05).
001110
001120 LINKAGE SECTION.
001130 *****************
001140 COPY WLTTIERK.
001150
001160 *****************************************************************
001170 PROCEDURE DIVISION USING WLT-TIER-LINK-AREA.
001180 *****************************************************************
001190 MAIN-MODULE.
001200     PERFORM A000-LOOKUP-TIER
001210        THRU A099-LOOKUP-TIER-EX.
001220     GOBACK.
001230
001240 *-----------------------------------------------------------------*
001250 A000-LOOKUP-TIER.
001260 *-----------------------------------------------------------------*
001270     MOVE "N" TO WK-TIER-FOUND-FLAG.
001280     MOVE SPACES TO WLT-TIER-ADV-FLAG WLT-TIER-CONCIERGE-FLAG
001290                     WLT-TIER-CODE-OUT.
001300     MOVE ZEROES TO WLT-TIER-DAILY-LIMIT WLT-TIER-FEE-PCT.
001310
001320     PERFORM A050-SEARCH-TIER-TABLE
001330        THRU A050-SEARCH-TIER-TABLE-EX
001340        VARYING WK-TIER-NDX FROM 1 BY 1
001350           UNTIL WK-TIER-NDX > 3
001360              OR WK-TIER-WAS-FOUND.
001370
001380     IF NOT WK-TIER-WAS-FOUND
001390 *          UNKNOWN TIER TREATED AS ORCA
001400        SET WK-TIER-NDX TO 1
001410        PERFORM A080-MOVE-TIER-DATA
001420           THRU A080-MOVE-TIER-DATA-EX
001430     END-IF.
001440 A099-LOOKUP-TIER-EX.
001450     EXIT.
001460
001470 *-----------------------------------------------------------------*
001480 A050-SEARCH-TIER-TABLE.
001490 *-----------------------------------------------------------------*
001500     IF WK-TIER-CODE (WK-TIER-NDX) = WLT-TIER-CODE-IN
001510        MOVE "Y" TO WK-TIER-FOUND-FLAG
001520        PERFORM A080-MOVE-TIER-DATA
001530           THRU A080-MOVE-TIER-DATA-EX
001540     END-IF.
001550 A050-SEARCH-TIER-TABLE-EX.
001560     EXIT.
001570
001580 *-----------------------------------------------------------------*
001590 A080-MOVE-TIER-DATA.
001600 *-----------------------------------------------------------------*
001610     MOVE WK-TIER-CODE (WK-TIER-NDX)        TO WLT-TIER-CODE-OUT.
001620     MOVE WK-TIER-ADV-FLAG (WK-TIER-NDX)    TO WLT-TIER-ADV-FLAG.
001630     MOVE WK-TIER-DAILY-LIMIT (WK-TIER-NDX)
001640        TO WLT-TIER-DAILY-LIMIT.
001650     MOVE WK-TIER-FEE-PCT (WK-TIER-NDX)     TO WLT-TIER-FEE-PCT.
001660     MOVE WK-TIER-CONCIERGE (WK-TIER-NDX)
001670        TO WLT-TIER-CONCIERGE-FLAG.
001680     IF WLT-TIER-TRACE-ON
001690        MOVE WLT-TIER-DAILY-LIMIT TO WK-TIER-LIMIT-EDIT
001700        DISPLAY "WLTXTIER - TIER " WLT-TIER-CODE-OUT
001710                 " DAILY LIMIT " WK-TIER-LIMIT-EDIT
001720     END-IF.
001730 A080-MOVE-TIER-DATA-EX.
001740     EXIT.

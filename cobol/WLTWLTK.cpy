000010 *****************************************************************
000020 * WLTWLTK.CPYBK
000030 * LINKAGE AREA FOR CALL "WLTVWLT" (WHITELIST-RULE).
000040 * COPY INTO LINKAGE SECTION OF WLTVWLT AND INTO WORKING-STORAGE
000050 * OF ITS CALLER (WLTVPOL) IMMEDIATELY BEFORE THE CALL.
000060 *****************************************************************
000070 * AMENDMENT HISTORY:
000080 *****************************************************************
000090 * WP1N02 11/11/1989 RTANAKA  - INITIAL VERSION.                  WP1N02  
000100 *-----------------------------------------------------------------*
000110 01  WLT-WLT-LINK-AREA.
000120     05  WLT-WLT-INPUT.
000130         10  WLT-WLT-NEW-ADDR-FLAG     PIC X(01).
000140         10  WLT-WLT-WHITELISTED-FLAG  PIC X(01).
000150         10  WLT-WLT-MODE              PIC X(12).
000160         10  WLT-WLT-2FA-NEW           PIC X(01).
000170         10  WLT-WLT-QUAR-HOURS        PIC 9(03).
000180         10  FILLER                    PIC X(05).
000190     05  WLT-WLT-OUTPUT.
000200         10  WLT-WLT-ALLOWED-FLAG      PIC X(01).
000210 *                  Y = ALLOWED, N = BLOCKED
000220         10  WLT-WLT-2FA-FLAG          PIC X(01).
000230         10  WLT-WLT-DELAY-SECONDS     PIC 9(08).
000240         10  WLT-WLT-WARNING-TEXT      PIC X(35).
000250         10  WLT-WLT-ERROR-FLAG        PIC X(01).
000260 *                  Y = RULE EVALUATION FAILED, FAIL CLOSED
000270         10  FILLER                    PIC X(05).

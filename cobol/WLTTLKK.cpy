000010 *****************************************************************
000020 * WLTTLKK.CPYBK
000030 * LINKAGE AREA FOR CALL "WLTVTLK" (TIMELOCK-RULE).
000040 * COPY INTO LINKAGE SECTION OF WLTVTLK AND INTO WORKING-STORAGE
000050 * OF ITS CALLER (WLTVPOL) IMMEDIATELY BEFORE THE CALL.
000060 *****************************************************************
000070 * AMENDMENT HISTORY:
000080 *****************************************************************
000090 * WP2A14 06/05/1990 KOSEI    - INITIAL VERSION.                  WP2A14  
000100 *-----------------------------------------------------------------*
000110 01  WLT-TLK-LINK-AREA.
000120     05  WLT-TLK-INPUT.
000130         10  WLT-TLK-EVAL-HOUR         PIC 9(02).
000140         10  WLT-TLK-EVAL-WEEKDAY      PIC 9(01).
000150         10  WLT-TLK-BLOCK-START-HOUR  PIC 9(02).
000160         10  WLT-TLK-BLOCK-END-HOUR    PIC 9(02).
000170         10  WLT-TLK-BLOCK-WEEKENDS    PIC X(01).
000180         10  FILLER                    PIC X(05).
000190     05  WLT-TLK-OUTPUT.
000200         10  WLT-TLK-ALLOWED-FLAG      PIC X(01).
000210 *                  Y = ALLOWED, N = BLOCKED
000220         10  WLT-TLK-WARNING-TEXT      PIC X(35).
000230         10  WLT-TLK-ERROR-FLAG        PIC X(01).
000240 *                  Y = RULE EVALUATION FAILED, FAIL CLOSED
000250         10  FILLER                    PIC X(05).

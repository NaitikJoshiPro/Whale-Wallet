000010 *****************************************************************
000020 * WLTRTE.CPYBK
000030 * OUTBOUND MESSAGE-ROUTING RECORD - ONE PER MESSAGE READ FROM
000040 * WLT-MESSAGES.  COPY INTO FILE SECTION (WLT-ROUTES) OF WLTVMSG.
000050 *****************************************************************
000060 * AMENDMENT HISTORY:
000070 *****************************************************************
000080 * WP5F14 09/09/2010 MPATEL   - REQ 3877 - SPLIT OUT OF WLTMSG SO WP5F14  
000090 *                               THE MESSAGES AND ROUTES FDS DO   WP5F14  
000100 *                               NOT SHARE ONE COPYBOOK'S         WP5F14  
000110 *                               01-LEVELS. FIELDS UNCHANGED FROM WP5F14  
000120 *                               THE ORIGINAL WLT-RTE-RECORD      WP5F14  
000130 *                               LAYOUT - SEE WLTMSG COPYBOOK     WP5F14  
000140 *                               HISTORY FOR RTE-SCORE AND        WP5F14  
000150 *                               RTE-ESCALATE ORIGINS.            WP5F14  
000160 *-----------------------------------------------------------------*
000170 01  WLT-RTE-RECORD                    PIC X(20).
000180
000190 01  WLT-RTE-RECORD-R REDEFINES WLT-RTE-RECORD.
000200     05  RTE-MSG-ID                    PIC X(08).
000210 *          COPIED FROM MSG-ID
000220     05  RTE-AGENT-TYPE                PIC X(08).
000230 *          SUPPORT / ANALYST / ADVISOR / SECURITY
000240     05  RTE-SCORE                     PIC 9(02).
000250 *          WINNING KEYWORD SCORE
000260     05  RTE-ESCALATE                  PIC X(01).
000270 *          Y = ROUTE TO HUMAN
000280     05  FILLER                        PIC X(01).

000010 *****************************************************************
000020 IDENTIFICATION DIVISION.
000030 *****************************************************************
000040 PROGRAM-ID.     WLTVPOL.
000050 AUTHOR.         R TANAKA.
000060 INSTALLATION.   WHALE WALLET BATCH - RISK & CONTROLS.
000070 DATE-WRITTEN.   18 MAR 1988.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - RISK CONTROLS.
000100 *
000110 *DESCRIPTION :  THIS IS THE OVERNIGHT POLICY-DECISION JOB STEP.
000120 *               IT MATCHES EACH PENDING OUTBOUND TRANSACTION
000130 *               AGAINST THE CUSTOMER'S ACTIVE VELOCITY, WHITELIST
000140 *               AND TIMELOCK POLICIES (CALLING WLTVVEL / WLTVWLT /
000150 *               WLTVTLK IN PRIORITY ORDER), WRITES ONE DECISION
000160 *               RECORD PER TRANSACTION AND THE TRANSACTION
000170 *               DECISION REGISTER (REPORT SECTION 1), THEN MAKES
000180 *               A SECOND PASS OVER THE POLICY FILE TO PRODUCE THE
000190 *               EFFECTIVE LIMITS SUMMARY (REPORT SECTION 2).
000200 *
000210 *=================================================================
000220 * HISTORY OF MODIFICATION:
000230 *=================================================================
000240 * WP1J01 - RTANAKA  - 18/03/1988 - INITIAL VERSION. DRIVING LOOP,WP1J01  
000250 *                                  Y900/Z000 CLOSEDOWN AND       WP1J01  
000260 *                                  FILE-STATUS HANDLING BUILT    WP1J01  
000270 *                                  FRESH IN THE SHOP'S OWN       WP1J01  
000280 *                                  SEQUENTIAL-READ IDIOM - NO    WP1J01  
000290 *                                  EXISTING JOB STEP OF THIS     WP1J01  
000300 *                                  SHAPE TO COPY FROM.           WP1J01  
000310 *-----------------------------------------------------------------*
000320 * WP1N05 - RTANAKA  - 18/11/1996 - REQ 1201 - WHITELIST RULE     WP1N05  
000330 *                                  ADDED TO THE EVALUATION LOOP  WP1N05  
000340 *                                  (C430).                       WP1N05  
000350 *-----------------------------------------------------------------*
000360 * WP2A20 - KOSEI    - 12/05/1997 - REQ 1355 - TIMELOCK RULE      WP2A20  
000370 *                                  ADDED TO THE EVALUATION LOOP  WP2A20  
000380 *                                  (C440).                       WP2A20  
000390 *-----------------------------------------------------------------*
000400 * WP2K19 - EJANDA   - 02/11/1998 - Y2K REMEDIATION - RUN DATE    WP2K19  
000410 *                                  NOW TAKEN FROM                WP2K19  
000420 *                                  WLT-C-RUN-CCYYMMDD (8-BYTE    WP2K19  
000430 *                                  CENTURY-SAFE FIELD),          WP2K19  
000440 *                                  REGISTER HEADING REBUILT.     WP2K19  
000450 *                                  ALL 2-DIGIT YEAR PRINTING     WP2K19  
000460 *                                  REMOVED.                      WP2K19  
000470 *-----------------------------------------------------------------*
000480 * WP3B25 - KOSEI    - 08/09/2003 - REQ 2210 - DURESS-MODE        WP3B25  
000490 *                                  INTERCEPT ADDED (C300) PER    WP3B25  
000500 *                                  SECURITY DESK REQUEST -       WP3B25  
000510 *                                  BYPASSES ALL RULES, LOGS TO   WP3B25  
000520 *                                  THE MONTHLY DURESS COUNT IN   WP3B25  
000530 *                                  WLTCOM.                       WP3B25  
000540 *-----------------------------------------------------------------*
000550 * WP4C15 - KOSEI    - 26/02/2007 - REQ 2903 - FAIL-CLOSED        WP4C15  
000560 *                                  HANDLING FOR A RULE'S         WP4C15  
000570 *                                  ERROR-FLAG ADDED TO C500 -    WP4C15  
000580 *                                  AN EVALUATION ERROR NOW       WP4C15  
000590 *                                  FORCES BLOCK AND STOPS THE    WP4C15  
000600 *                                  REMAINING RULES FOR THAT      WP4C15  
000610 *                                  TRANSACTION.                  WP4C15  
000620 *-----------------------------------------------------------------*
000630 * WP5F10 - MPATEL   - 14/06/2011 - REQ 3671 - TIER               WP5F10  
000640 *                                  NORMALISATION (C200 / CALL    WP5F10  
000650 *                                  WLTXTIER) ADDED SO THE        WP5F10  
000660 *                                  REGISTER PRINTS               WP5F10  
000670 *                                  ORCA/HUMPBACK/BLUE EVEN WHEN  WP5F10  
000680 *                                  THE TRANSACTION CARRIED       WP5F10  
000690 *                                  SOMETHING ELSE.               WP5F10  
000700 *-----------------------------------------------------------------*
000710 * WP6H20 - MPATEL   - 09/02/2014 - REQ 4290 - LIMITS-SUMMARY     WP6H20  
000720 *                                  SECOND PASS (E000) ADDED -    WP6H20  
000730 *                                  RE-OPENS POLICIES AND         WP6H20  
000740 *                                  CONTROL-BREAKS ON USER ID     WP6H20  
000750 *                                  FOR REPORT SECTION 2,         WP6H20  
000760 *                                  INDEPENDENTLY OF THE FIRST    WP6H20  
000770 *                                  PASS.                         WP6H20  
000780 *-----------------------------------------------------------------*
000790 EJECT
000800 *****************************************************************
000810 ENVIRONMENT DIVISION.
000820 *****************************************************************
000830 CONFIGURATION SECTION.
000840 SOURCE-COMPUTER. IBM-AS400.
000850 OBJECT-COMPUTER. IBM-AS400.
000860 SPECIAL-NAMES.   C01 IS WLT-POL-TOP-OF-FORM
000870                  UPSI-0 IS WLT-POL-TRACE-SWITCH
000880                      ON  WLT-POL-TRACE-ON
000890                      OFF WLT-POL-TRACE-OFF
000900                  CLASS WLT-CLASS-DECISION IS "ALLOW" "BLOCK"
000910                                               "DELAY" "WARN".
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940     SELECT WLT-TRANSACTIONS ASSIGN TO DATABASE-TRANSACTIONS
000950        ORGANIZATION IS LINE SEQUENTIAL
000960        FILE STATUS IS WLT-C-FILE-STATUS.
000970     SELECT WLT-POLICIES     ASSIGN TO DATABASE-POLICIES
000980        ORGANIZATION IS LINE SEQUENTIAL
000990        FILE STATUS IS WLT-C-FILE-STATUS.
001000     SELECT WLT-DECISIONS    ASSIGN TO DATABASE-DECISIONS
001010        ORGANIZATION IS LINE SEQUENTIAL
001020        FILE STATUS IS WLT-C-FILE-STATUS.
001030     SELECT WLT-REPORT       ASSIGN TO DATABASE-REPORT
001040        ORGANIZATION IS LINE SEQUENTIAL
001050        FILE STATUS IS WLT-C-FILE-STATUS.
001060 EJECT
001070 ***************
001080 DATA DIVISION.
001090 ***************
001100 FILE SECTION.
001110 ***************
001120 FD  WLT-TRANSACTIONS
001130     LABEL RECORDS ARE OMITTED.
001140 COPY WLTTXN.
001150
001160 FD  WLT-POLICIES
001170     LABEL RECORDS ARE OMITTED.
001180 COPY WLTPOL.
001190
001200 FD  WLT-DECISIONS
001210     LABEL RECORDS ARE OMITTED.
001220 COPY WLTDEC.
001230
001240 FD  WLT-REPORT
001250     LABEL RECORDS ARE OMITTED.
001260 01  WLT-REPORT-LINE.
001270     05  FILLER                    PIC X(132).
001280
001290 WORKING-STORAGE SECTION.
001300 *************************
001310 01  FILLER              PIC X(24)  VALUE
001320     "** PROGRAM WLTVPOL **".
001330
001340 COPY WLTCOM.
001350 COPY WLTVELK.
001360 COPY WLTWLTK.
001370 COPY WLTTLKK.
001380 COPY WLTTIERK.
001390
001400 * ------------------ END-OF-FILE SWITCHES -----------------------*
001410 01  WK-EOF-SWITCHES.
001420     05  WK-TX-EOF-FLAG            PIC X(01) VALUE "N".
001430         88  WK-TX-EOF                       VALUE "Y".
001440     05  WK-POL-EOF-FLAG           PIC X(01) VALUE "N".
001450         88  WK-POL-EOF                      VALUE "Y".
001460     05  WK-POL2-EOF-FLAG          PIC X(01) VALUE "N".
001470         88  WK-POL2-EOF                     VALUE "Y".
001480     05  FILLER                    PIC X(01) VALUE SPACES.
001490
001500 * ------------- PER-CUSTOMER ACTIVE-POLICY TABLE (PASS 1) -------*
001510 01  WK-POL-TABLE-CTL.
001520     05  WK-POL-COUNT              PIC S9(04) COMP VALUE ZERO.
001530     05  WK-POL-MAX-ENTRIES        PIC S9(04) COMP VALUE +20.
001540     05  WK-TX-CURRENT-USER        PIC X(10)  VALUE SPACES.
001550     05  FILLER                    PIC X(05)  VALUE SPACES.
001560
001570 01  WK-POL-TABLE.
001580     05  WK-POL-ENTRY OCCURS 20 TIMES
001590                       INDEXED BY WK-POL-NDX.
001600         10  WK-POL-RULE-TYPE      PIC X(10).
001610         10  WK-POL-PRIORITY       PIC S9(04).
001620         10  WK-POL-NAME           PIC X(20).
001630         10  WK-POL-MAX-DAILY-USD  PIC S9(13)V99.
001640         10  WK-POL-MAX-PER-TX-USD PIC S9(13)V99.
001650         10  WK-POL-2FA-ABOVE-USD  PIC S9(13)V99.
001660         10  WK-POL-DELAY-ABOVE-USD PIC S9(13)V99.
001670         10  WK-POL-DELAY-HOURS    PIC 9(03).
001680         10  WK-POL-WL-MODE        PIC X(12).
001690         10  WK-POL-WL-2FA-NEW     PIC X(01).
001700         10  WK-POL-WL-QUAR-HOURS  PIC 9(03).
001710         10  WK-POL-BLOCK-START-HR PIC 9(02).
001720         10  WK-POL-BLOCK-END-HR   PIC 9(02).
001730         10  WK-POL-BLOCK-WEEKENDS PIC X(01).
001740     05  FILLER                    PIC X(04) VALUE SPACES.
001750
001760 01  WK-POL-ENTRY-HOLD.
001770     05  WK-POLH-RULE-TYPE      PIC X(10).
001780     05  WK-POLH-PRIORITY       PIC S9(04).
001790     05  WK-POLH-NAME           PIC X(20).
001800     05  WK-POLH-MAX-DAILY-USD  PIC S9(13)V99.
001810     05  WK-POLH-MAX-PER-TX-USD PIC S9(13)V99.
001820     05  WK-POLH-2FA-ABOVE-USD  PIC S9(13)V99.
001830     05  WK-POLH-DELAY-ABOVE-USD PIC S9(13)V99.
001840     05  WK-POLH-DELAY-HOURS    PIC 9(03).
001850     05  WK-POLH-WL-MODE        PIC X(12).
001860     05  WK-POLH-WL-2FA-NEW     PIC X(01).
001870     05  WK-POLH-WL-QUAR-HOURS  PIC 9(03).
001880     05  WK-POLH-BLOCK-START-HR PIC 9(02).
001890     05  WK-POLH-BLOCK-END-HR   PIC 9(02).
001900     05  WK-POLH-BLOCK-WEEKENDS PIC X(01).
001910     05  FILLER                 PIC X(04) VALUE SPACES.
001920
001930 01  WK-SORT-WORK.
001940     05  WK-SORT-I                 PIC S9(04) COMP VALUE ZERO.
001950     05  WK-SORT-J                 PIC S9(04) COMP VALUE ZERO.
001960     05  FILLER                    PIC X(04) VALUE SPACES.
001970
001980 * -------------- GENERIC ONE-RULE RESULT HAND-OFF ---------------*
001990 01  WK-RULE-RESULT.
002000     05  WK-RULE-NAME              PIC X(20) VALUE SPACES.
002010     05  WK-RULE-ALLOWED-FLAG      PIC X(01) VALUE "Y".
002020     05  WK-RULE-2FA-FLAG          PIC X(01) VALUE "N".
002030     05  WK-RULE-DELAY-SECONDS     PIC 9(08) VALUE ZERO.
002040     05  WK-RULE-WARNING-TEXT      PIC X(35) VALUE SPACES.
002050     05  WK-RULE-ERROR-FLAG        PIC X(01) VALUE "N".
002060     05  FILLER                    PIC X(05) VALUE SPACES.
002070
002080 * -------------- ONE-TRANSACTION VERDICT AREA --------------------
002090 * WK-VER-RANK: 1=ALLOW 2=WARN 3=REQUIRE-2FA 4=DELAY 5=BLOCK
002100 * ------------------------------------------------------------- *
002110 01  WK-VERDICT-AREA.
002120     05  WK-VER-RANK               PIC 9(01) COMP VALUE 1.
002130     05  WK-VER-DECISION-TEXT      PIC X(12) VALUE "ALLOW".
002140     05  WK-VER-BLOCKING-RULE      PIC X(20) VALUE SPACES.
002150     05  WK-VER-DELAY-SECONDS      PIC 9(08) VALUE ZERO.
002160     05  WK-VER-2FA-EVER           PIC X(01) VALUE "N".
002170     05  WK-VER-RULES-EVAL         PIC 9(02) VALUE ZERO.
002180     05  WK-VER-ERROR-STOP         PIC X(01) VALUE "N".
002190         88  WK-VER-STOP-RULES               VALUE "Y".
002200     05  FILLER                    PIC X(05) VALUE SPACES.
002210
002220 01  WK-VERDICT-AREA-R REDEFINES WK-VERDICT-AREA.
002230 *          RAW-BYTE VIEW - UPSI-0 TRACE DISPLAY ONLY, SEE C500.
002240     05  WK-VER-RANK-RAW           PIC X(01).
002250     05  WK-VER-DECISION-RAW       PIC X(12).
002260     05  WK-VER-BLOCK-RAW          PIC X(20).
002270     05  WK-VER-DELAY-RAW          PIC X(08).
002280     05  WK-VER-2FA-RAW            PIC X(01).
002290     05  WK-VER-EVAL-RAW           PIC X(02).
002300     05  WK-VER-ERRSTOP-RAW        PIC X(01).
002310     05  FILLER                    PIC X(05).
002320
002330 01  WK-WARN-TABLE-CTL.
002340     05  WK-WARN-COUNT             PIC S9(02) COMP VALUE ZERO.
002350     05  WK-WARN-FOUND-SW          PIC X(01)  VALUE "N".
002360         88  WK-WARN-ALREADY-SEEN            VALUE "Y".
002370     05  FILLER                    PIC X(05)  VALUE SPACES.
002380
002390 01  WK-WARN-TABLE.
002400     05  WK-WARN-ENTRY OCCURS 10 TIMES
002410                        INDEXED BY WK-WARN-NDX
002420                        PIC X(35) VALUE SPACES.
002430     05  FILLER                    PIC X(05) VALUE SPACES.
002440
002450 * ---------------- CONTROL BREAK / TOTALS (PASS 1) --------------*
002460 01  WK-CTL-BREAK.
002470     05  WK-CTL-USER-ID            PIC X(10) VALUE SPACES.
002480     05  WK-CTL-FIRST-REC-SW       PIC X(01) VALUE "Y".
002490         88  WK-CTL-FIRST-RECORD             VALUE "Y".
002500     05  FILLER                    PIC X(05) VALUE SPACES.
002510
002520 01  WK-CTL-BREAK-R REDEFINES WK-CTL-BREAK.
002530     05  WK-CTL-USER-ID-RAW        PIC X(10).
002540     05  WK-CTL-FIRST-REC-RAW      PIC X(01).
002550     05  FILLER                    PIC X(05).
002560
002570 01  WK-USER-SUBTOTAL.
002580     05  WK-USER-TX-COUNT          PIC S9(07) COMP VALUE ZERO.
002590     05  WK-USER-VALUE-TOTAL       PIC S9(13)V99 COMP-3
002600         VALUE ZERO.
002610     05  WK-USER-BLOCK-COUNT       PIC S9(07) COMP VALUE ZERO.
002620     05  FILLER                    PIC X(05) VALUE SPACES.
002630
002640 01  WK-GRAND-TOTALS.
002650     05  WK-GT-TX-COUNT            PIC S9(07) COMP VALUE ZERO.
002660     05  WK-GT-ALLOW-COUNT         PIC S9(07) COMP VALUE ZERO.
002670     05  WK-GT-BLOCK-COUNT         PIC S9(07) COMP VALUE ZERO.
002680     05  WK-GT-DELAY-COUNT         PIC S9(07) COMP VALUE ZERO.
002690     05  WK-GT-2FA-COUNT           PIC S9(07) COMP VALUE ZERO.
002700     05  WK-GT-WARN-COUNT          PIC S9(07) COMP VALUE ZERO.
002710     05  WK-GT-VALUE-TOTAL         PIC S9(13)V99 COMP-3
002720         VALUE ZERO.
002730     05  FILLER                    PIC X(05) VALUE SPACES.
002740
002750 * ---------------- LIMITS-SUMMARY ACCUMULATOR (PASS 2) ----------*
002760 01  WK-LIM-ACCUM.
002770     05  WK-LIM-USER-ID            PIC X(10) VALUE SPACES.
002780     05  WK-LIM-DAILY-MIN          PIC S9(13)V99 VALUE ZERO.
002790     05  WK-LIM-DAILY-SET          PIC X(01) VALUE "N".
002800     05  WK-LIM-PERTX-MIN          PIC S9(13)V99 VALUE ZERO.
002810     05  WK-LIM-PERTX-SET          PIC X(01) VALUE "N".
002820     05  WK-LIM-2FA-MIN            PIC S9(13)V99 VALUE ZERO.
002830     05  WK-LIM-2FA-SET            PIC X(01) VALUE "N".
002840     05  WK-LIM-WINDOW-COUNT       PIC 9(02) VALUE ZERO.
002850     05  WK-LIM-WL-MODE            PIC X(12) VALUE SPACES.
002860     05  WK-LIM-FIRST-SW           PIC X(01) VALUE "Y".
002870         88  WK-LIM-FIRST-RECORD             VALUE "Y".
002880     05  FILLER                    PIC X(05) VALUE SPACES.
002890
002900 01  WK-RPT-EDIT-AMT               PIC ZZ,ZZZ,ZZZ,ZZ9.99.
002910
002920 01  WK-RPT-EDIT-AMT-R REDEFINES WK-RPT-EDIT-AMT.
002930     05  WK-RPT-EDIT-AMT-RAW       PIC X(17).
002940
002950 * --------------------- REPORT LINE IMAGES -----------------------
002960 01  WLT-RPT-HD1.
002970     05  FILLER                    PIC X(20) VALUE
002980         "WHALE WALLET BATCH  ".
002990     05  FILLER                    PIC X(30) VALUE
003000         "TRANSACTION DECISION REGISTER".
003010     05  FILLER                    PIC X(10) VALUE "RUN DATE  ".
003020     05  RPT-HD1-DATE              PIC X(10).
003030     05  FILLER                    PIC X(62) VALUE SPACES.
003040
003050 01  WLT-RPT-HD2.
003060     05  FILLER                    PIC X(132) VALUE
003070         "TX ID        USER ID     TIER      VALUE USD".
003080
003090 01  WLT-RPT-HD3.
003100     05  FILLER                    PIC X(132) VALUE
003110         "EFFECTIVE LIMITS SUMMARY".
003120
003130 01  WLT-RPT-HD4.
003140     05  FILLER                    PIC X(132) VALUE
003150         "USER ID    DAILY / PER-TX / 2FA LIMIT, MODE, WINDOWS".
003160
003170 01  WLT-RPT-BLANK.
003180     05  FILLER                    PIC X(132) VALUE SPACES.
003190
003200 01  WLT-RPT-DETAIL.
003210     05  RPT-DET-TXID              PIC X(12).
003220     05  FILLER                    PIC X(02) VALUE SPACES.
003230     05  RPT-DET-USERID            PIC X(10).
003240     05  FILLER                    PIC X(02) VALUE SPACES.
003250     05  RPT-DET-TIER              PIC X(08).
003260     05  FILLER                    PIC X(02) VALUE SPACES.
003270     05  RPT-DET-VALUE             PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
003280     05  FILLER                    PIC X(02) VALUE SPACES.
003290     05  RPT-DET-DECISION          PIC X(12).
003300     05  FILLER                    PIC X(02) VALUE SPACES.
003310     05  RPT-DET-BLKRULE           PIC X(20).
003320     05  FILLER                    PIC X(02) VALUE SPACES.
003330     05  RPT-DET-DLYHRS            PIC ZZ9.
003340     05  FILLER                    PIC X(01) VALUE SPACES.
003350     05  RPT-DET-WARNCNT           PIC Z9.
003360     05  FILLER                    PIC X(34) VALUE SPACES.
003370
003380 01  WLT-RPT-SUBTOTAL.
003390     05  FILLER                    PIC X(12) VALUE SPACES.
003400     05  FILLER                    PIC X(10) VALUE "SUBTOTAL -".
003410     05  RPT-SUB-USERID            PIC X(10).
003420     05  FILLER                    PIC X(04) VALUE SPACES.
003430     05  FILLER                    PIC X(08) VALUE "TX CNT  ".
003440     05  RPT-SUB-TXCNT             PIC ZZZ9.
003450     05  FILLER                    PIC X(04) VALUE SPACES.
003460     05  FILLER                    PIC X(08) VALUE "USD     ".
003470     05  RPT-SUB-VALUE             PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
003480     05  FILLER                    PIC X(04) VALUE SPACES.
003490     05  FILLER                    PIC X(08) VALUE "BLKD    ".
003500     05  RPT-SUB-BLKCNT            PIC ZZZ9.
003510     05  FILLER                    PIC X(38) VALUE SPACES.
003520
003530 01  WLT-RPT-GRANDTOTAL.
003540     05  FILLER                    PIC X(20) VALUE
003550         "GRAND TOTAL - TX  ".
003560     05  RPT-GT-TXCNT              PIC ZZZZ9.
003570     05  FILLER                    PIC X(02) VALUE SPACES.
003580     05  FILLER                    PIC X(08) VALUE "ALLOW   ".
003590     05  RPT-GT-ALLOW              PIC ZZZZ9.
003600     05  FILLER                    PIC X(02) VALUE SPACES.
003610     05  FILLER                    PIC X(08) VALUE "BLOCK   ".
003620     05  RPT-GT-BLOCK              PIC ZZZZ9.
003630     05  FILLER                    PIC X(02) VALUE SPACES.
003640     05  FILLER                    PIC X(08) VALUE "DELAY   ".
003650     05  RPT-GT-DELAY              PIC ZZZZ9.
003660     05  FILLER                    PIC X(02) VALUE SPACES.
003670     05  FILLER                    PIC X(08) VALUE "2FA     ".
003680     05  RPT-GT-2FA                PIC ZZZZ9.
003690     05  FILLER                    PIC X(02) VALUE SPACES.
003700     05  FILLER                    PIC X(08) VALUE "WARN    ".
003710     05  RPT-GT-WARN               PIC ZZZZ9.
003720     05  FILLER                    PIC X(02) VALUE SPACES.
003730     05  FILLER                    PIC X(10) VALUE "TOTAL USD ".
003740     05  RPT-GT-VALUE              PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
003750     05  FILLER                    PIC X(02) VALUE SPACES.
003760
003770 01  WLT-RPT-LIMLINE.
003780     05  RPT-LIM-USERID            PIC X(10).
003790     05  FILLER                    PIC X(02) VALUE SPACES.
003800     05  FILLER                    PIC X(10) VALUE "DAILY LIM ".
003810     05  RPT-LIM-DAILY             PIC X(18).
003820     05  FILLER                    PIC X(02) VALUE SPACES.
003830     05  FILLER                    PIC X(10) VALUE "PER-TX LIM".
003840     05  RPT-LIM-PERTX             PIC X(18).
003850     05  FILLER                    PIC X(02) VALUE SPACES.
003860     05  FILLER                    PIC X(10) VALUE "2FA THRESH".
003870     05  RPT-LIM-2FA               PIC X(18).
003880     05  FILLER                    PIC X(02) VALUE SPACES.
003890     05  FILLER                    PIC X(06) VALUE "MODE  ".
003900     05  RPT-LIM-WLMODE            PIC X(12).
003910     05  FILLER                    PIC X(02) VALUE SPACES.
003920     05  FILLER                    PIC X(07) VALUE "WINDOWS".
003930     05  RPT-LIM-WINCNT            PIC Z9.
003940     05  FILLER                    PIC X(01) VALUE SPACES.
003950
003960 LINKAGE SECTION.
003970 *****************
003980
003990 *****************************************************************
004000 PROCEDURE DIVISION.
004010 *****************************************************************
004020 MAIN-MODULE.
004030     PERFORM A000-INITIALISE-RUN
004040        THRU A099-INITIALISE-RUN-EX.
004050
004060     PERFORM B000-PROCESS-ONE-TRANSACTION
004070        THRU B000-PROCESS-ONE-TRANSACTION-EX
004080        UNTIL WK-TX-EOF.
004090
004100     PERFORM D000-WRITE-REGISTER-TOTALS
004110        THRU D000-WRITE-REGISTER-TOTALS-EX.
004120
004130     PERFORM E000-LIMITS-SUMMARY-PASS
004140        THRU E000-LIMITS-SUMMARY-PASS-EX.
004150
004160     PERFORM Z000-END-PROGRAM-ROUTINE
004170        THRU Z999-END-PROGRAM-ROUTINE-EX.
004180     GOBACK.
004190
004200 *-----------------------------------------------------------------*
004210 A000-INITIALISE-RUN.
004220 *-----------------------------------------------------------------*
004230     PERFORM A100-OPEN-FILES
004240        THRU A100-OPEN-FILES-EX.
004250     PERFORM A200-GET-RUN-DATE
004260        THRU A200-GET-RUN-DATE-EX.
004270     PERFORM A300-WRITE-REGISTER-HEADINGS
004280        THRU A300-WRITE-REGISTER-HEADINGS-EX.
004290     PERFORM A400-PRIME-READS
004300        THRU A400-PRIME-READS-EX.
004310 A099-INITIALISE-RUN-EX.
004320     EXIT.
004330
004340 *-----------------------------------------------------------------*
004350 A100-OPEN-FILES.
004360 *-----------------------------------------------------------------*
004370     OPEN INPUT  WLT-TRANSACTIONS.
004380     IF NOT WLT-C-SUCCESSFUL
004390        DISPLAY "WLTVPOL - OPEN ERROR - TRANSACTIONS"
004400        DISPLAY "FILE STATUS IS " WLT-C-FILE-STATUS
004410        GO TO Y900-ABNORMAL-TERMINATION
004420     END-IF.
004430
004440     OPEN INPUT  WLT-POLICIES.
004450     IF NOT WLT-C-SUCCESSFUL
004460        DISPLAY "WLTVPOL - OPEN ERROR - POLICIES"
004470        DISPLAY "FILE STATUS IS " WLT-C-FILE-STATUS
004480        GO TO Y900-ABNORMAL-TERMINATION
004490     END-IF.
004500
004510     OPEN OUTPUT WLT-DECISIONS.
004520     IF NOT WLT-C-SUCCESSFUL
004530        DISPLAY "WLTVPOL - OPEN ERROR - DECISIONS"
004540        DISPLAY "FILE STATUS IS " WLT-C-FILE-STATUS
004550        GO TO Y900-ABNORMAL-TERMINATION
004560     END-IF.
004570
004580     OPEN OUTPUT WLT-REPORT.
004590     IF NOT WLT-C-SUCCESSFUL
004600        DISPLAY "WLTVPOL - OPEN ERROR - REPORT"
004610        DISPLAY "FILE STATUS IS " WLT-C-FILE-STATUS
004620        GO TO Y900-ABNORMAL-TERMINATION
004630     END-IF.
004640 A100-OPEN-FILES-EX.
004650     EXIT.
004660
004670 *-----------------------------------------------------------------*
004680 A200-GET-RUN-DATE.
004690 *-----------------------------------------------------------------*
004700     ACCEPT WLT-C-RUN-CCYYMMDD FROM DATE YYYYMMDD.
004710     ACCEPT WLT-C-RUN-HHMMSS   FROM TIME.
004720     MOVE WLT-C-RUN-MM   TO RPT-HD1-DATE (1:2).
004730     MOVE "/"            TO RPT-HD1-DATE (3:1).
004740     MOVE WLT-C-RUN-DD   TO RPT-HD1-DATE (4:2).
004750     MOVE "/"            TO RPT-HD1-DATE (6:1).
004760     MOVE WLT-C-RUN-CCYY TO RPT-HD1-DATE (7:4).
004770 A200-GET-RUN-DATE-EX.
004780     EXIT.
004790
004800 *-----------------------------------------------------------------*
004810 A300-WRITE-REGISTER-HEADINGS.
004820 *-----------------------------------------------------------------*
004830     WRITE WLT-REPORT-LINE FROM WLT-RPT-HD1
004840        AFTER ADVANCING WLT-POL-TOP-OF-FORM.
004850     WRITE WLT-REPORT-LINE FROM WLT-RPT-BLANK
004860        AFTER ADVANCING 1 LINE.
004870     WRITE WLT-REPORT-LINE FROM WLT-RPT-HD2
004880        AFTER ADVANCING 1 LINE.
004890     WRITE WLT-REPORT-LINE FROM WLT-RPT-BLANK
004900        AFTER ADVANCING 1 LINE.
004910 A300-WRITE-REGISTER-HEADINGS-EX.
004920     EXIT.
004930
004940 *-----------------------------------------------------------------*
004950 A400-PRIME-READS.
004960 *-----------------------------------------------------------------*
004970     PERFORM C900-READ-NEXT-TRANSACTION
004980        THRU C900-READ-NEXT-TRANSACTION-EX.
004990     PERFORM C910-READ-NEXT-POLICY
005000        THRU C910-READ-NEXT-POLICY-EX.
005010 A400-PRIME-READS-EX.
005020     EXIT.
005030
005040 *-----------------------------------------------------------------*
005050 B000-PROCESS-ONE-TRANSACTION.
005060 *-----------------------------------------------------------------*
005070     IF TX-USER-ID NOT = WK-TX-CURRENT-USER
005080        PERFORM B100-BUILD-POLICY-TABLE
005090           THRU B100-BUILD-POLICY-TABLE-EX
005100        PERFORM B200-SORT-POLICY-TABLE
005110           THRU B200-SORT-POLICY-TABLE-EX
005120        MOVE TX-USER-ID TO WK-TX-CURRENT-USER
005130     END-IF.
005140
005150     PERFORM C100-EVALUATE-TRANSACTION
005160        THRU C100-EVALUATE-TRANSACTION-EX.
005170
005180     PERFORM C900-READ-NEXT-TRANSACTION
005190        THRU C900-READ-NEXT-TRANSACTION-EX.
005200 B000-PROCESS-ONE-TRANSACTION-EX.
005210     EXIT.
005220
005230 *-----------------------------------------------------------------*
005240 B100-BUILD-POLICY-TABLE.
005250 *     GATHERS ALL ACTIVE, RECOGNISED-TYPE POLICIES FOR THE
005260 *     CUSTOMER CURRENTLY IN WLT-TRANSACTIONS.  BOTH FILES ARE
005270 *     SORTED BY USER ID, SO THIS IS A STRAIGHT MERGE - POLICIES
005280 *     ARE NEVER RE-READ ONCE PASSED.
005290 *-----------------------------------------------------------------*
005300     MOVE ZERO TO WK-POL-COUNT.
005310
005320     PERFORM B120-ADVANCE-POLICY-TO-USER
005330        THRU B120-ADVANCE-POLICY-TO-USER-EX
005340        UNTIL WK-POL-EOF
005350           OR POL-USER-ID NOT < TX-USER-ID.
005360
005370     PERFORM B130-COLLECT-USER-POLICIES
005380        THRU B130-COLLECT-USER-POLICIES-EX
005390        UNTIL WK-POL-EOF
005400           OR POL-USER-ID NOT = TX-USER-ID.
005410 B100-BUILD-POLICY-TABLE-EX.
005420     EXIT.
005430
005440 *-----------------------------------------------------------------*
005450 B120-ADVANCE-POLICY-TO-USER.
005460 *     SKIPS POLICIES BELONGING TO A CUSTOMER WITH NO PENDING
005470 *     TRANSACTION IN THIS RUN.
005480 *-----------------------------------------------------------------*
005490     PERFORM C910-READ-NEXT-POLICY
005500        THRU C910-READ-NEXT-POLICY-EX.
005510 B120-ADVANCE-POLICY-TO-USER-EX.
005520     EXIT.
005530
005540 *-----------------------------------------------------------------*
005550 B130-COLLECT-USER-POLICIES.
005560 *-----------------------------------------------------------------*
005570     IF POL-ACTIVE-FLAG = "Y"
005580           AND (POL-RULE-TYPE = "VELOCITY"
005590             OR POL-RULE-TYPE = "WHITELIST"
005600             OR POL-RULE-TYPE = "TIMELOCK")
005610        IF WK-POL-COUNT < WK-POL-MAX-ENTRIES
005620           ADD 1 TO WK-POL-COUNT
005630           PERFORM B140-LOAD-ONE-ENTRY
005640              THRU B140-LOAD-ONE-ENTRY-EX
005650        END-IF
005660     END-IF.
005670
005680     PERFORM C910-READ-NEXT-POLICY
005690        THRU C910-READ-NEXT-POLICY-EX.
005700 B130-COLLECT-USER-POLICIES-EX.
005710     EXIT.
005720
005730 *-----------------------------------------------------------------*
005740 B140-LOAD-ONE-ENTRY.
005750 *     THE CONFIG FIELDS ARE COPIED REGARDLESS OF RULE TYPE - THE
005760 *     ONES THAT DO NOT APPLY TO THIS ENTRY'S TYPE ARE SIMPLY NEVER
005770 *     READ AGAIN (SEE C410's DISPATCH ON WK-POL-RULE-TYPE).
005780 *-----------------------------------------------------------------*
005790     MOVE POL-RULE-TYPE
005800        TO WK-POL-RULE-TYPE (WK-POL-COUNT).
005810     MOVE POL-PRIORITY
005820        TO WK-POL-PRIORITY (WK-POL-COUNT).
005830     MOVE POL-NAME
005840        TO WK-POL-NAME (WK-POL-COUNT).
005850     MOVE POL-MAX-DAILY-USD
005860        TO WK-POL-MAX-DAILY-USD (WK-POL-COUNT).
005870     MOVE POL-MAX-PER-TX-USD
005880        TO WK-POL-MAX-PER-TX-USD (WK-POL-COUNT).
005890     MOVE POL-2FA-ABOVE-USD
005900        TO WK-POL-2FA-ABOVE-USD (WK-POL-COUNT).
005910     MOVE POL-DELAY-ABOVE-USD
005920        TO WK-POL-DELAY-ABOVE-USD (WK-POL-COUNT).
005930     MOVE POL-DELAY-HOURS
005940        TO WK-POL-DELAY-HOURS (WK-POL-COUNT).
005950     MOVE POL-WL-MODE
005960        TO WK-POL-WL-MODE (WK-POL-COUNT).
005970     MOVE POL-WL-2FA-NEW
005980        TO WK-POL-WL-2FA-NEW (WK-POL-COUNT).
005990     MOVE POL-WL-QUAR-HOURS
006000        TO WK-POL-WL-QUAR-HOURS (WK-POL-COUNT).
006010     MOVE POL-BLOCK-START-HOUR
006020        TO WK-POL-BLOCK-START-HR (WK-POL-COUNT).
006030     MOVE POL-BLOCK-END-HOUR
006040        TO WK-POL-BLOCK-END-HR (WK-POL-COUNT).
006050     MOVE POL-BLOCK-WEEKENDS
006060        TO WK-POL-BLOCK-WEEKENDS (WK-POL-COUNT).
006070 B140-LOAD-ONE-ENTRY-EX.
006080     EXIT.
006090
006100 *-----------------------------------------------------------------*
006110 B200-SORT-POLICY-TABLE.
006120 *     DESCENDING BUBBLE SORT ON PRIORITY - THE TABLE NEVER HOLDS
006130 *     MORE THAN WK-POL-MAX-ENTRIES ROWS, SO THE O(N**2) SHAPE IS
006140 *     NOT A CONCERN.
006150 *-----------------------------------------------------------------*
006160     IF WK-POL-COUNT < 2
006170        GO TO B200-SORT-POLICY-TABLE-EX
006180     END-IF.
006190
006200     PERFORM B210-SORT-OUTER-PASS
006210        THRU B210-SORT-OUTER-PASS-EX
006220        VARYING WK-SORT-I FROM 1 BY 1
006230           UNTIL WK-SORT-I > WK-POL-COUNT - 1.
006240 B200-SORT-POLICY-TABLE-EX.
006250     EXIT.
006260
006270 *-----------------------------------------------------------------*
006280 B210-SORT-OUTER-PASS.
006290 *-----------------------------------------------------------------*
006300     PERFORM B220-SORT-INNER-PASS
006310        THRU B220-SORT-INNER-PASS-EX
006320        VARYING WK-SORT-J FROM 1 BY 1
006330           UNTIL WK-SORT-J > WK-POL-COUNT - WK-SORT-I.
006340 B210-SORT-OUTER-PASS-EX.
006350     EXIT.
006360
006370 *-----------------------------------------------------------------*
006380 B220-SORT-INNER-PASS.
006390 *-----------------------------------------------------------------*
006400     IF WK-POL-PRIORITY (WK-SORT-J)
006410           < WK-POL-PRIORITY (WK-SORT-J + 1)
006420        PERFORM B230-SWAP-ENTRIES
006430           THRU B230-SWAP-ENTRIES-EX
006440     END-IF.
006450 B220-SORT-INNER-PASS-EX.
006460     EXIT.
006470
006480 *-----------------------------------------------------------------*
006490 B230-SWAP-ENTRIES.
006500 *-----------------------------------------------------------------*
006510     MOVE WK-POL-ENTRY (WK-SORT-J)     TO WK-POL-ENTRY-HOLD.
006520     MOVE WK-POL-ENTRY (WK-SORT-J + 1)
006530        TO WK-POL-ENTRY (WK-SORT-J).
006540     MOVE WK-POL-ENTRY-HOLD TO WK-POL-ENTRY (WK-SORT-J + 1).
006550 B230-SWAP-ENTRIES-EX.
006560     EXIT.
006570
006580 *-----------------------------------------------------------------*
006590 C100-EVALUATE-TRANSACTION.
006600 *-----------------------------------------------------------------*
006610     PERFORM C110-INIT-VERDICT-AREA
006620        THRU C110-INIT-VERDICT-AREA-EX.
006630     PERFORM C200-NORMALISE-USER-TIER
006640        THRU C200-NORMALISE-USER-TIER-EX.
006650     PERFORM C300-CHECK-DURESS-MODE
006660        THRU C300-CHECK-DURESS-MODE-EX.
006670
006680     IF NOT WK-VER-STOP-RULES
006690        PERFORM C400-EVALUATE-POLICY-TABLE
006700           THRU C400-EVALUATE-POLICY-TABLE-EX
006710     END-IF.
006720
006730     PERFORM C600-FINALISE-DECISION
006740        THRU C600-FINALISE-DECISION-EX.
006750     PERFORM C650-WRITE-DECISION-RECORD
006760        THRU C650-WRITE-DECISION-RECORD-EX.
006770     PERFORM C700-WRITE-REGISTER-LINE
006780        THRU C700-WRITE-REGISTER-LINE-EX.
006790     PERFORM C800-ACCUM-USER-SUBTOTAL
006800        THRU C800-ACCUM-USER-SUBTOTAL-EX.
006810 C100-EVALUATE-TRANSACTION-EX.
006820     EXIT.
006830
006840 *-----------------------------------------------------------------*
006850 C110-INIT-VERDICT-AREA.
006860 *-----------------------------------------------------------------*
006870     MOVE 1      TO WK-VER-RANK.
006880     MOVE "ALLOW" TO WK-VER-DECISION-TEXT.
006890     MOVE SPACES TO WK-VER-BLOCKING-RULE.
006900     MOVE ZERO   TO WK-VER-DELAY-SECONDS.
006910     MOVE "N"    TO WK-VER-2FA-EVER.
006920     MOVE ZERO   TO WK-VER-RULES-EVAL.
006930     MOVE "N"    TO WK-VER-ERROR-STOP.
006940     MOVE ZERO   TO WK-WARN-COUNT.
006950 C110-INIT-VERDICT-AREA-EX.
006960     EXIT.
006970
006980 *-----------------------------------------------------------------*
006990 C200-NORMALISE-USER-TIER.
007000 *-----------------------------------------------------------------*
007010     MOVE TX-USER-TIER TO WLT-TIER-CODE-IN.
007020     CALL "WLTXTIER" USING WLT-TIER-LINK-AREA.
007030 C200-NORMALISE-USER-TIER-EX.
007040     EXIT.
007050
007060 *-----------------------------------------------------------------*
007070 C300-CHECK-DURESS-MODE.
007080 *-----------------------------------------------------------------*
007090     IF TX-DURESS-FLAG = "Y"
007100        MOVE "DURESS-MODE-ACTIVE" TO WK-RULE-WARNING-TEXT
007110        PERFORM C550-ADD-WARNING-TEXT
007120           THRU C550-ADD-WARNING-TEXT-EX
007130        MOVE 1 TO WK-VER-RULES-EVAL
007140        ADD 1 TO WLT-C-DURESS-INTERCEPT-CNT
007150        MOVE "Y" TO WK-VER-ERROR-STOP
007160     END-IF.
007170 C300-CHECK-DURESS-MODE-EX.
007180     EXIT.
007190
007200 *-----------------------------------------------------------------*
007210 C400-EVALUATE-POLICY-TABLE.
007220 *-----------------------------------------------------------------*
007230     IF WK-POL-COUNT = 0
007240        GO TO C400-EVALUATE-POLICY-TABLE-EX
007250     END-IF.
007260
007270     PERFORM C410-EVALUATE-ONE-POLICY
007280        THRU C410-EVALUATE-ONE-POLICY-EX
007290        VARYING WK-POL-NDX FROM 1 BY 1
007300           UNTIL WK-POL-NDX > WK-POL-COUNT
007310              OR WK-VER-STOP-RULES.
007320 C400-EVALUATE-POLICY-TABLE-EX.
007330     EXIT.
007340
007350 *-----------------------------------------------------------------*
007360 C410-EVALUATE-ONE-POLICY.
007370 *-----------------------------------------------------------------*
007380     MOVE WK-POL-NAME (WK-POL-NDX) TO WK-RULE-NAME.
007390
007400     EVALUATE WK-POL-RULE-TYPE (WK-POL-NDX)
007410        WHEN "VELOCITY"
007420           PERFORM C420-CALL-VELOCITY-RULE
007430              THRU C420-CALL-VELOCITY-RULE-EX
007440        WHEN "WHITELIST"
007450           PERFORM C430-CALL-WHITELIST-RULE
007460              THRU C430-CALL-WHITELIST-RULE-EX
007470        WHEN "TIMELOCK"
007480           PERFORM C440-CALL-TIMELOCK-RULE
007490              THRU C440-CALL-TIMELOCK-RULE-EX
007500     END-EVALUATE.
007510
007520     ADD 1 TO WK-VER-RULES-EVAL.
007530     PERFORM C500-AGGREGATE-RULE-VERDICT
007540        THRU C500-AGGREGATE-RULE-VERDICT-EX.
007550 C410-EVALUATE-ONE-POLICY-EX.
007560     EXIT.
007570
007580 *-----------------------------------------------------------------*
007590 C420-CALL-VELOCITY-RULE.
007600 *-----------------------------------------------------------------*
007610     MOVE TX-VALUE-USD     TO WLT-VEL-VALUE-USD.
007620     MOVE TX-DAILY-OUT-USD TO WLT-VEL-DAILY-OUT-USD.
007630     MOVE WK-POL-MAX-DAILY-USD (WK-POL-NDX)
007640        TO WLT-VEL-MAX-DAILY-USD.
007650     MOVE WK-POL-MAX-PER-TX-USD (WK-POL-NDX)
007660        TO WLT-VEL-MAX-PER-TX-USD.
007670     MOVE WK-POL-2FA-ABOVE-USD (WK-POL-NDX)
007680        TO WLT-VEL-2FA-ABOVE-USD.
007690     MOVE WK-POL-DELAY-ABOVE-USD (WK-POL-NDX)
007700        TO WLT-VEL-DELAY-ABOVE-USD.
007710     MOVE WK-POL-DELAY-HOURS (WK-POL-NDX)
007720        TO WLT-VEL-DELAY-HOURS.
007730
007740     CALL "WLTVVEL" USING WLT-VEL-LINK-AREA.
007750
007760     MOVE WLT-VEL-ALLOWED-FLAG  TO WK-RULE-ALLOWED-FLAG.
007770     MOVE WLT-VEL-2FA-FLAG      TO WK-RULE-2FA-FLAG.
007780     MOVE WLT-VEL-DELAY-SECONDS TO WK-RULE-DELAY-SECONDS.
007790     MOVE WLT-VEL-WARNING-TEXT  TO WK-RULE-WARNING-TEXT.
007800     MOVE WLT-VEL-ERROR-FLAG    TO WK-RULE-ERROR-FLAG.
007810 C420-CALL-VELOCITY-RULE-EX.
007820     EXIT.
007830
007840 *-----------------------------------------------------------------*
007850 C430-CALL-WHITELIST-RULE.
007860 *-----------------------------------------------------------------*
007870     MOVE TX-NEW-ADDR-FLAG    TO WLT-WLT-NEW-ADDR-FLAG.
007880     MOVE TX-WHITELISTED      TO WLT-WLT-WHITELISTED-FLAG.
007890     MOVE WK-POL-WL-MODE (WK-POL-NDX)
007900        TO WLT-WLT-MODE.
007910     MOVE WK-POL-WL-2FA-NEW (WK-POL-NDX)
007920        TO WLT-WLT-2FA-NEW.
007930     MOVE WK-POL-WL-QUAR-HOURS (WK-POL-NDX)
007940        TO WLT-WLT-QUAR-HOURS.
007950
007960     CALL "WLTVWLT" USING WLT-WLT-LINK-AREA.
007970
007980     MOVE WLT-WLT-ALLOWED-FLAG  TO WK-RULE-ALLOWED-FLAG.
007990     MOVE WLT-WLT-2FA-FLAG      TO WK-RULE-2FA-FLAG.
008000     MOVE WLT-WLT-DELAY-SECONDS TO WK-RULE-DELAY-SECONDS.
008010     MOVE WLT-WLT-WARNING-TEXT  TO WK-RULE-WARNING-TEXT.
008020     MOVE WLT-WLT-ERROR-FLAG    TO WK-RULE-ERROR-FLAG.
008030 C430-CALL-WHITELIST-RULE-EX.
008040     EXIT.
008050
008060 *-----------------------------------------------------------------*
008070 C440-CALL-TIMELOCK-RULE.
008080 *     TIMELOCK NEVER DELAYS OR REQUIRES 2FA - ONLY ALLOW OR BLOCK.
008090 *-----------------------------------------------------------------*
008100     MOVE TX-EVAL-HOUR    TO WLT-TLK-EVAL-HOUR.
008110     MOVE TX-EVAL-WEEKDAY TO WLT-TLK-EVAL-WEEKDAY.
008120     MOVE WK-POL-BLOCK-START-HR (WK-POL-NDX)
008130        TO WLT-TLK-BLOCK-START-HOUR.
008140     MOVE WK-POL-BLOCK-END-HR (WK-POL-NDX)
008150        TO WLT-TLK-BLOCK-END-HOUR.
008160     MOVE WK-POL-BLOCK-WEEKENDS (WK-POL-NDX)
008170        TO WLT-TLK-BLOCK-WEEKENDS.
008180
008190     CALL "WLTVTLK" USING WLT-TLK-LINK-AREA.
008200
008210     MOVE WLT-TLK-ALLOWED-FLAG TO WK-RULE-ALLOWED-FLAG.
008220     MOVE "N"                  TO WK-RULE-2FA-FLAG.
008230     MOVE ZERO                 TO WK-RULE-DELAY-SECONDS.
008240     MOVE WLT-TLK-WARNING-TEXT TO WK-RULE-WARNING-TEXT.
008250     MOVE WLT-TLK-ERROR-FLAG   TO WK-RULE-ERROR-FLAG.
008260 C440-CALL-TIMELOCK-RULE-EX.
008270     EXIT.
008280
008290 *-----------------------------------------------------------------*
008300 C500-AGGREGATE-RULE-VERDICT.
008310 *     RANKING: BLOCK(5) > DELAY(4) > REQUIRE-2FA(3) > WARN(2) >
008320 *     ALLOW(1).  A LATER BLOCK NEVER REPLACES AN EARLIER ONE'S
008330 *     BLOCKING-RULE NAME.  DELAY SECONDS = MAX ACROSS DELAYING
008340 *     RULES, BLOCKING-RULE TRACKS WHICHEVER RULE HOLDS THE MAX.
008350 *-----------------------------------------------------------------*
008360     IF WK-RULE-WARNING-TEXT NOT = SPACES
008370        PERFORM C550-ADD-WARNING-TEXT
008380           THRU C550-ADD-WARNING-TEXT-EX
008390     END-IF.
008400
008410     IF WK-RULE-2FA-FLAG = "Y"
008420        MOVE "Y" TO WK-VER-2FA-EVER
008430     END-IF.
008440
008450     IF WK-RULE-ERROR-FLAG = "Y"
008460        IF WK-VER-RANK < 5
008470           MOVE 5 TO WK-VER-RANK
008480           STRING WK-RULE-NAME        DELIMITED BY SIZE
008490                  " (EVALUATION ERROR)" DELIMITED BY SIZE
008500                  INTO WK-VER-BLOCKING-RULE
008510        END-IF
008520        MOVE "Y" TO WK-VER-ERROR-STOP
008530        GO TO C500-AGGREGATE-RULE-VERDICT-EX
008540     END-IF.
008550
008560     IF WK-RULE-ALLOWED-FLAG = "N"
008570        IF WK-VER-RANK < 5
008580           MOVE 5 TO WK-VER-RANK
008590           MOVE WK-RULE-NAME TO WK-VER-BLOCKING-RULE
008600        END-IF
008610        GO TO C500-AGGREGATE-RULE-VERDICT-EX
008620     END-IF.
008630
008640     IF WK-RULE-DELAY-SECONDS > ZERO
008650        IF WK-VER-RANK < 4
008660           MOVE 4 TO WK-VER-RANK
008670           MOVE WK-RULE-DELAY-SECONDS TO WK-VER-DELAY-SECONDS
008680           MOVE WK-RULE-NAME TO WK-VER-BLOCKING-RULE
008690        ELSE
008700           IF WK-VER-RANK = 4
008710                 AND WK-RULE-DELAY-SECONDS > WK-VER-DELAY-SECONDS
008720              MOVE WK-RULE-DELAY-SECONDS TO WK-VER-DELAY-SECONDS
008730              MOVE WK-RULE-NAME TO WK-VER-BLOCKING-RULE
008740           END-IF
008750        END-IF
008760        GO TO C500-AGGREGATE-RULE-VERDICT-EX
008770     END-IF.
008780
008790     IF WK-RULE-2FA-FLAG = "Y"
008800        IF WK-VER-RANK < 3
008810           MOVE 3 TO WK-VER-RANK
008820        END-IF
008830        GO TO C500-AGGREGATE-RULE-VERDICT-EX
008840     END-IF.
008850
008860     IF WK-RULE-WARNING-TEXT NOT = SPACES
008870        IF WK-VER-RANK < 2
008880           MOVE 2 TO WK-VER-RANK
008890        END-IF
008900     END-IF.
008910 C500-AGGREGATE-RULE-VERDICT-EX.
008920     EXIT.
008930
008940 *-----------------------------------------------------------------*
008950 C550-ADD-WARNING-TEXT.
008960 *     DEDUPES WARNING/REQUIRED-ACTION TEXT ACROSS ALL RULES FOR
008970 *     THIS TRANSACTION.  TABLE HOLDS AT MOST 10 - EXTRA DISTINCT
008980 *     WARNINGS BEYOND THAT ARE STILL COUNTED (SEE BELOW) BUT NOT
008990 *     STORED, SINCE NO POLICY SET COMES CLOSE TO 10 RULES.
009000 *-----------------------------------------------------------------*
009010     MOVE "N" TO WK-WARN-FOUND-SW.
009020
009030     PERFORM C560-SEARCH-WARNING-TABLE
009040        THRU C560-SEARCH-WARNING-TABLE-EX
009050        VARYING WK-WARN-NDX FROM 1 BY 1
009060           UNTIL WK-WARN-NDX > WK-WARN-COUNT
009070              OR WK-WARN-ALREADY-SEEN.
009080
009090     IF NOT WK-WARN-ALREADY-SEEN
009100        ADD 1 TO WK-WARN-COUNT
009110        IF WK-WARN-COUNT <= 10
009120           SET WK-WARN-NDX TO WK-WARN-COUNT
009130           MOVE WK-RULE-WARNING-TEXT
009140              TO WK-WARN-ENTRY (WK-WARN-NDX)
009150        END-IF
009160     END-IF.
009170 C550-ADD-WARNING-TEXT-EX.
009180     EXIT.
009190
009200 *-----------------------------------------------------------------*
009210 C560-SEARCH-WARNING-TABLE.
009220 *-----------------------------------------------------------------*
009230     IF WK-WARN-ENTRY (WK-WARN-NDX) = WK-RULE-WARNING-TEXT
009240        MOVE "Y" TO WK-WARN-FOUND-SW
009250     END-IF.
009260 C560-SEARCH-WARNING-TABLE-EX.
009270     EXIT.
009280
009290 *-----------------------------------------------------------------*
009300 C600-FINALISE-DECISION.
009310 *-----------------------------------------------------------------*
009320     EVALUATE WK-VER-RANK
009330        WHEN 5 MOVE "BLOCK"       TO WK-VER-DECISION-TEXT
009340        WHEN 4 MOVE "DELAY"       TO WK-VER-DECISION-TEXT
009350        WHEN 3 MOVE "REQUIRE-2FA" TO WK-VER-DECISION-TEXT
009360        WHEN 2 MOVE "WARN"        TO WK-VER-DECISION-TEXT
009370        WHEN OTHER MOVE "ALLOW"   TO WK-VER-DECISION-TEXT
009380     END-EVALUATE.
009390
009400     IF WK-VER-RANK = 4 AND WK-VER-DELAY-SECONDS = ZERO
009410        MOVE 86400 TO WK-VER-DELAY-SECONDS
009420     END-IF.
009430 C600-FINALISE-DECISION-EX.
009440     EXIT.
009450
009460 *-----------------------------------------------------------------*
009470 C650-WRITE-DECISION-RECORD.
009480 *-----------------------------------------------------------------*
009490     MOVE TX-ID               TO DEC-TX-ID.
009500     MOVE TX-USER-ID           TO DEC-USER-ID.
009510     MOVE WK-VER-DECISION-TEXT TO DEC-DECISION.
009520     MOVE WK-VER-BLOCKING-RULE TO DEC-BLOCKING-RULE.
009530     MOVE WK-VER-DELAY-SECONDS TO DEC-DELAY-SECONDS.
009540     MOVE WK-WARN-COUNT        TO DEC-WARN-COUNT.
009550     MOVE WK-VER-2FA-EVER      TO DEC-2FA-FLAG.
009560     MOVE WK-VER-RULES-EVAL    TO DEC-RULES-EVAL.
009570
009580     WRITE WLT-DEC-RECORD.
009590     IF NOT WLT-C-SUCCESSFUL
009600        DISPLAY "WLTVPOL - WRITE ERROR - DECISIONS"
009610        DISPLAY "FILE STATUS IS " WLT-C-FILE-STATUS
009620        GO TO Y900-ABNORMAL-TERMINATION
009630     END-IF.
009640 C650-WRITE-DECISION-RECORD-EX.
009650     EXIT.
009660
009670 *-----------------------------------------------------------------*
009680 C700-WRITE-REGISTER-LINE.
009690 *-----------------------------------------------------------------*
009700     MOVE TX-ID              TO RPT-DET-TXID.
009710     MOVE TX-USER-ID          TO RPT-DET-USERID.
009720     MOVE WLT-TIER-CODE-OUT   TO RPT-DET-TIER.
009730     MOVE TX-VALUE-USD        TO RPT-DET-VALUE.
009740     MOVE WK-VER-DECISION-TEXT TO RPT-DET-DECISION.
009750     MOVE WK-VER-BLOCKING-RULE TO RPT-DET-BLKRULE.
009760     COMPUTE RPT-DET-DLYHRS = WK-VER-DELAY-SECONDS / 3600.
009770     MOVE WK-WARN-COUNT        TO RPT-DET-WARNCNT.
009780
009790     WRITE WLT-REPORT-LINE FROM WLT-RPT-DETAIL
009800        AFTER ADVANCING 1 LINE.
009810 C700-WRITE-REGISTER-LINE-EX.
009820     EXIT.
009830
009840 *-----------------------------------------------------------------*
009850 C800-ACCUM-USER-SUBTOTAL.
009860 *-----------------------------------------------------------------*
009870     IF WK-CTL-FIRST-RECORD
009880        MOVE TX-USER-ID TO WK-CTL-USER-ID
009890        MOVE "N"        TO WK-CTL-FIRST-REC-SW
009900     END-IF.
009910
009920     IF TX-USER-ID NOT = WK-CTL-USER-ID
009930        PERFORM C810-WRITE-USER-SUBTOTAL-LINE
009940           THRU C810-WRITE-USER-SUBTOTAL-LINE-EX
009950        MOVE ZERO TO WK-USER-TX-COUNT WK-USER-BLOCK-COUNT
009960        MOVE ZERO TO WK-USER-VALUE-TOTAL
009970        MOVE TX-USER-ID TO WK-CTL-USER-ID
009980     END-IF.
009990
010000     ADD 1 TO WK-USER-TX-COUNT.
010010     ADD TX-VALUE-USD TO WK-USER-VALUE-TOTAL.
010020     IF WK-VER-RANK = 5
010030        ADD 1 TO WK-USER-BLOCK-COUNT
010040     END-IF.
010050
010060     ADD 1 TO WK-GT-TX-COUNT.
010070     ADD TX-VALUE-USD TO WK-GT-VALUE-TOTAL.
010080     EVALUATE WK-VER-RANK
010090        WHEN 1 ADD 1 TO WK-GT-ALLOW-COUNT
010100        WHEN 2 ADD 1 TO WK-GT-WARN-COUNT
010110        WHEN 3 ADD 1 TO WK-GT-2FA-COUNT
010120        WHEN 4 ADD 1 TO WK-GT-DELAY-COUNT
010130        WHEN 5 ADD 1 TO WK-GT-BLOCK-COUNT
010140     END-EVALUATE.
010150 C800-ACCUM-USER-SUBTOTAL-EX.
010160     EXIT.
010170
010180 *-----------------------------------------------------------------*
010190 C810-WRITE-USER-SUBTOTAL-LINE.
010200 *-----------------------------------------------------------------*
010210     MOVE WK-CTL-USER-ID      TO RPT-SUB-USERID.
010220     MOVE WK-USER-TX-COUNT    TO RPT-SUB-TXCNT.
010230     MOVE WK-USER-VALUE-TOTAL TO RPT-SUB-VALUE.
010240     MOVE WK-USER-BLOCK-COUNT TO RPT-SUB-BLKCNT.
010250
010260     WRITE WLT-REPORT-LINE FROM WLT-RPT-SUBTOTAL
010270        AFTER ADVANCING 1 LINE.
010280 C810-WRITE-USER-SUBTOTAL-LINE-EX.
010290     EXIT.
010300
010310 *-----------------------------------------------------------------*
010320 C900-READ-NEXT-TRANSACTION.
010330 *-----------------------------------------------------------------*
010340     READ WLT-TRANSACTIONS
010350        AT END
010360           MOVE "Y" TO WK-TX-EOF-FLAG
010370     END-READ.
010380
010390     IF NOT WK-TX-EOF AND NOT WLT-C-SUCCESSFUL
010400        DISPLAY "WLTVPOL - READ ERROR - TRANSACTIONS"
010410        DISPLAY "FILE STATUS IS " WLT-C-FILE-STATUS
010420        GO TO Y900-ABNORMAL-TERMINATION
010430     END-IF.
010440 C900-READ-NEXT-TRANSACTION-EX.
010450     EXIT.
010460
010470 *-----------------------------------------------------------------*
010480 C910-READ-NEXT-POLICY.
010490 *-----------------------------------------------------------------*
010500     READ WLT-POLICIES
010510        AT END
010520           MOVE "Y" TO WK-POL-EOF-FLAG
010530           MOVE HIGH-VALUES TO POL-USER-ID
010540     END-READ.
010550
010560     IF NOT WK-POL-EOF AND NOT WLT-C-SUCCESSFUL
010570        DISPLAY "WLTVPOL - READ ERROR - POLICIES"
010580        DISPLAY "FILE STATUS IS " WLT-C-FILE-STATUS
010590        GO TO Y900-ABNORMAL-TERMINATION
010600     END-IF.
010610 C910-READ-NEXT-POLICY-EX.
010620     EXIT.
010630
010640 *-----------------------------------------------------------------*
010650 D000-WRITE-REGISTER-TOTALS.
010660 *-----------------------------------------------------------------*
010670     IF NOT WK-CTL-FIRST-RECORD
010680        PERFORM C810-WRITE-USER-SUBTOTAL-LINE
010690           THRU C810-WRITE-USER-SUBTOTAL-LINE-EX
010700     END-IF.
010710
010720     PERFORM D100-WRITE-GRAND-TOTAL-LINE
010730        THRU D100-WRITE-GRAND-TOTAL-LINE-EX.
010740 D000-WRITE-REGISTER-TOTALS-EX.
010750     EXIT.
010760
010770 *-----------------------------------------------------------------*
010780 D100-WRITE-GRAND-TOTAL-LINE.
010790 *-----------------------------------------------------------------*
010800     MOVE WK-GT-TX-COUNT     TO RPT-GT-TXCNT.
010810     MOVE WK-GT-ALLOW-COUNT  TO RPT-GT-ALLOW.
010820     MOVE WK-GT-BLOCK-COUNT  TO RPT-GT-BLOCK.
010830     MOVE WK-GT-DELAY-COUNT  TO RPT-GT-DELAY.
010840     MOVE WK-GT-2FA-COUNT    TO RPT-GT-2FA.
010850     MOVE WK-GT-WARN-COUNT   TO RPT-GT-WARN.
010860     MOVE WK-GT-VALUE-TOTAL  TO RPT-GT-VALUE.
010870
010880     WRITE WLT-REPORT-LINE FROM WLT-RPT-BLANK
010890        AFTER ADVANCING 1 LINE.
010900     WRITE WLT-REPORT-LINE FROM WLT-RPT-GRANDTOTAL
010910        AFTER ADVANCING 1 LINE.
010920 D100-WRITE-GRAND-TOTAL-LINE-EX.
010930     EXIT.
010940
010950 *-----------------------------------------------------------------*
010960 E000-LIMITS-SUMMARY-PASS.
010970 *     RE-OPENS THE POLICY FILE FROM THE TOP FOR AN INDEPENDENT
010980 *     CONTROL-BREAK PASS - THE FIRST PASS ADVANCES THROUGH IT ONLY
010990 *     ONCE AND CANNOT BE REWOUND IN PLACE.
011000 *-----------------------------------------------------------------*
011010     CLOSE WLT-POLICIES.
011020     OPEN INPUT WLT-POLICIES.
011030     IF NOT WLT-C-SUCCESSFUL
011040        DISPLAY "WLTVPOL - REOPEN ERROR - POLICIES"
011050        DISPLAY "FILE STATUS IS " WLT-C-FILE-STATUS
011060        GO TO Y900-ABNORMAL-TERMINATION
011070     END-IF.
011080
011090     WRITE WLT-REPORT-LINE FROM WLT-RPT-BLANK
011100        AFTER ADVANCING WLT-POL-TOP-OF-FORM.
011110     WRITE WLT-REPORT-LINE FROM WLT-RPT-HD3
011120        AFTER ADVANCING 1 LINE.
011130     WRITE WLT-REPORT-LINE FROM WLT-RPT-HD4
011140        AFTER ADVANCING 1 LINE.
011150     WRITE WLT-REPORT-LINE FROM WLT-RPT-BLANK
011160        AFTER ADVANCING 1 LINE.
011170
011180     PERFORM E900-READ-NEXT-POLICY-2
011190        THRU E900-READ-NEXT-POLICY-2-EX.
011200
011210     PERFORM E100-FOLD-CUSTOMER-LIMITS
011220        THRU E100-FOLD-CUSTOMER-LIMITS-EX
011230        UNTIL WK-POL2-EOF.
011240
011250     IF NOT WK-LIM-FIRST-RECORD
011260        PERFORM E200-WRITE-LIMITS-LINE
011270           THRU E200-WRITE-LIMITS-LINE-EX
011280     END-IF.
011290 E000-LIMITS-SUMMARY-PASS-EX.
011300     EXIT.
011310
011320 *-----------------------------------------------------------------*
011330 E100-FOLD-CUSTOMER-LIMITS.
011340 *-----------------------------------------------------------------*
011350     IF WK-LIM-FIRST-RECORD
011360        PERFORM E110-RESET-LIM-ACCUM
011370           THRU E110-RESET-LIM-ACCUM-EX
011380        MOVE POL-USER-ID TO WK-LIM-USER-ID
011390        MOVE "N"         TO WK-LIM-FIRST-SW
011400     END-IF.
011410
011420     IF POL-USER-ID NOT = WK-LIM-USER-ID
011430        PERFORM E200-WRITE-LIMITS-LINE
011440           THRU E200-WRITE-LIMITS-LINE-EX
011450        PERFORM E110-RESET-LIM-ACCUM
011460           THRU E110-RESET-LIM-ACCUM-EX
011470        MOVE POL-USER-ID TO WK-LIM-USER-ID
011480     END-IF.
011490
011500     IF POL-ACTIVE-FLAG = "Y"
011510        PERFORM E120-FOLD-ONE-POLICY
011520           THRU E120-FOLD-ONE-POLICY-EX
011530     END-IF.
011540
011550     PERFORM E900-READ-NEXT-POLICY-2
011560        THRU E900-READ-NEXT-POLICY-2-EX.
011570 E100-FOLD-CUSTOMER-LIMITS-EX.
011580     EXIT.
011590
011600 *-----------------------------------------------------------------*
011610 E110-RESET-LIM-ACCUM.
011620 *-----------------------------------------------------------------*
011630     MOVE ZERO   TO WK-LIM-DAILY-MIN.
011640     MOVE ZERO   TO WK-LIM-PERTX-MIN.
011650     MOVE ZERO   TO WK-LIM-2FA-MIN.
011660     MOVE "N"    TO WK-LIM-DAILY-SET.
011670     MOVE "N"    TO WK-LIM-PERTX-SET.
011680     MOVE "N"    TO WK-LIM-2FA-SET.
011690     MOVE ZERO   TO WK-LIM-WINDOW-COUNT.
011700     MOVE SPACES TO WK-LIM-WL-MODE.
011710 E110-RESET-LIM-ACCUM-EX.
011720     EXIT.
011730
011740 *-----------------------------------------------------------------*
011750 E120-FOLD-ONE-POLICY.
011760 *     MIN ACROSS VELOCITY POLICIES THAT SET A GIVEN LIMIT, ONE
011770 *     WINDOW PER FULLY-SET TIMELOCK POLICY, LAST WHITELIST MODE.
011780 *-----------------------------------------------------------------*
011790     EVALUATE POL-RULE-TYPE
011800        WHEN "VELOCITY"
011810           IF POL-MAX-DAILY-USD > ZERO
011820              IF WK-LIM-DAILY-SET = "N"
011830                    OR POL-MAX-DAILY-USD < WK-LIM-DAILY-MIN
011840                 MOVE POL-MAX-DAILY-USD TO WK-LIM-DAILY-MIN
011850                 MOVE "Y" TO WK-LIM-DAILY-SET
011860              END-IF
011870           END-IF
011880           IF POL-MAX-PER-TX-USD > ZERO
011890              IF WK-LIM-PERTX-SET = "N"
011900                    OR POL-MAX-PER-TX-USD < WK-LIM-PERTX-MIN
011910                 MOVE POL-MAX-PER-TX-USD TO WK-LIM-PERTX-MIN
011920                 MOVE "Y" TO WK-LIM-PERTX-SET
011930              END-IF
011940           END-IF
011950           IF POL-2FA-ABOVE-USD > ZERO
011960              IF WK-LIM-2FA-SET = "N"
011970                    OR POL-2FA-ABOVE-USD < WK-LIM-2FA-MIN
011980                 MOVE POL-2FA-ABOVE-USD TO WK-LIM-2FA-MIN
011990                 MOVE "Y" TO WK-LIM-2FA-SET
012000              END-IF
012010           END-IF
012020        WHEN "WHITELIST"
012030           MOVE POL-WL-MODE TO WK-LIM-WL-MODE
012040        WHEN "TIMELOCK"
012050           IF POL-BLOCK-START-HOUR NOT = 99
012060                 AND POL-BLOCK-END-HOUR NOT = 99
012070              ADD 1 TO WK-LIM-WINDOW-COUNT
012080           END-IF
012090     END-EVALUATE.
012100 E120-FOLD-ONE-POLICY-EX.
012110     EXIT.
012120
012130 *-----------------------------------------------------------------*
012140 E200-WRITE-LIMITS-LINE.
012150 *-----------------------------------------------------------------*
012160     MOVE WK-LIM-USER-ID TO RPT-LIM-USERID.
012170
012180     IF WK-LIM-DAILY-SET = "Y"
012190        MOVE WK-LIM-DAILY-MIN TO WK-RPT-EDIT-AMT
012200        MOVE WK-RPT-EDIT-AMT  TO RPT-LIM-DAILY
012210     ELSE
012220        MOVE "NO LIMIT" TO RPT-LIM-DAILY
012230     END-IF.
012240
012250     IF WK-LIM-PERTX-SET = "Y"
012260        MOVE WK-LIM-PERTX-MIN TO WK-RPT-EDIT-AMT
012270        MOVE WK-RPT-EDIT-AMT  TO RPT-LIM-PERTX
012280     ELSE
012290        MOVE "NO LIMIT" TO RPT-LIM-PERTX
012300     END-IF.
012310
012320     IF WK-LIM-2FA-SET = "Y"
012330        MOVE WK-LIM-2FA-MIN  TO WK-RPT-EDIT-AMT
012340        MOVE WK-RPT-EDIT-AMT TO RPT-LIM-2FA
012350     ELSE
012360        MOVE "NO LIMIT" TO RPT-LIM-2FA
012370     END-IF.
012380
012390     IF WK-LIM-WL-MODE = SPACES
012400        MOVE "N/A" TO RPT-LIM-WLMODE
012410     ELSE
012420        MOVE WK-LIM-WL-MODE TO RPT-LIM-WLMODE
012430     END-IF.
012440
012450     MOVE WK-LIM-WINDOW-COUNT TO RPT-LIM-WINCNT.
012460
012470     WRITE WLT-REPORT-LINE FROM WLT-RPT-LIMLINE
012480        AFTER ADVANCING 1 LINE.
012490 E200-WRITE-LIMITS-LINE-EX.
012500     EXIT.
012510
012520 *-----------------------------------------------------------------*
012530 E900-READ-NEXT-POLICY-2.
012540 *-----------------------------------------------------------------*
012550     READ WLT-POLICIES
012560        AT END
012570           MOVE "Y" TO WK-POL2-EOF-FLAG
012580     END-READ.
012590
012600     IF NOT WK-POL2-EOF AND NOT WLT-C-SUCCESSFUL
012610        DISPLAY "WLTVPOL - READ ERROR - POLICIES (PASS 2)"
012620        DISPLAY "FILE STATUS IS " WLT-C-FILE-STATUS
012630        GO TO Y900-ABNORMAL-TERMINATION
012640     END-IF.
012650 E900-READ-NEXT-POLICY-2-EX.
012660     EXIT.
012670
012680 *-----------------------------------------------------------------*
012690 Y900-ABNORMAL-TERMINATION.
012700 *-----------------------------------------------------------------*
012710     PERFORM Z000-END-PROGRAM-ROUTINE
012720        THRU Z999-END-PROGRAM-ROUTINE-EX.
012730     MOVE 12 TO RETURN-CODE.
012740     GOBACK.
012750
012760 *-----------------------------------------------------------------*
012770 Z000-END-PROGRAM-ROUTINE.
012780 *-----------------------------------------------------------------*
012790     CLOSE WLT-TRANSACTIONS.
012800     IF NOT WLT-C-SUCCESSFUL
012810        DISPLAY "WLTVPOL - CLOSE ERROR - TRANSACTIONS"
012820        DISPLAY "FILE STATUS IS " WLT-C-FILE-STATUS
012830     END-IF.
012840
012850     CLOSE WLT-POLICIES.
012860     IF NOT WLT-C-SUCCESSFUL
012870        DISPLAY "WLTVPOL - CLOSE ERROR - POLICIES"
012880        DISPLAY "FILE STATUS IS " WLT-C-FILE-STATUS
012890     END-IF.
012900
012910     CLOSE WLT-DECISIONS.
012920     IF NOT WLT-C-SUCCESSFUL
012930        DISPLAY "WLTVPOL - CLOSE ERROR - DECISIONS"
012940        DISPLAY "FILE STATUS IS " WLT-C-FILE-STATUS
012950     END-IF.
012960
012970     CLOSE WLT-REPORT.
012980     IF NOT WLT-C-SUCCESSFUL
012990        DISPLAY "WLTVPOL - CLOSE ERROR - REPORT"
013000        DISPLAY "FILE STATUS IS " WLT-C-FILE-STATUS
013010     END-IF.
013020 Z999-END-PROGRAM-ROUTINE-EX.
013030     EXIT.

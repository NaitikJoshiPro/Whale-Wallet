000010 *****************************************************************
000020 IDENTIFICATION DIVISION.
000030 *****************************************************************
000040 PROGRAM-ID.     WLTVVEL.
000050 AUTHOR.         R TANAKA.
000060 INSTALLATION.   WHALE WALLET BATCH - RISK & CONTROLS.
000070 DATE-WRITTEN.   14 MAR 1988.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - RISK CONTROLS.
000100 *
000110 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK ONE CUSTOMER'S
000120 *               SPENDING-VELOCITY POLICY AGAINST ONE PENDING
000130 *               TRANSACTION - PER-TRANSACTION LIMIT, DAILY-OUTFLOW
000140 *               LIMIT, LARGE-AMOUNT DELAY AND THE 2FA THRESHOLD,
000150 *               IN THAT ORDER.  FIRST HIT WINS.
000160 *
000170 *    RETURN WLT-VEL-ALLOWED-FLAG:
000180 *    Y - ALLOWED (NO LIMIT BREACHED, OR NONE CONFIGURED)
000190 *    N - BLOCKED (PER-TX OR DAILY LIMIT EXCEEDED)
000200 *
000210 *=================================================================
000220 * HISTORY OF MODIFICATION:
000230 *=================================================================
000240* WP1J01 - RTANAKA  - 14/03/1988 - INITIAL VERSION. CHECKS BUILT  WP1J01  
000250*                                  FIRST-HIT-WINS, THE SAME SHAPE WP1J01  
000260*                                  USED THROUGHOUT THIS SUITE FOR WP1J01  
000270*                                  ANY CALLED ROUTINE THAT HAS    WP1J01  
000280*                                  MORE THAN ONE FAILURE CASE TO  WP1J01  
000290*                                  REPORT.                        WP1J01  
000300 *-----------------------------------------------------------------*
000310 * WP2K19 - EJANDA   - 02/11/1998 - Y2K REMEDIATION. NO DATE      WP2K19  
000320 *                                  FIELDS ON THIS RECORD -       WP2K19  
000330 *                                  REVIEWED, NO CHANGE NEEDED.   WP2K19  
000340 *-----------------------------------------------------------------*
000350 * WP3B22 - KOSEI    - 05/09/2003 - REQ 2210 - DELAY-HOURS        WP3B22  
000360 *                                  DEFAULTS TO 24 WHEN THE       WP3B22  
000370 *                                  POLICY LEAVES IT ZERO BUT     WP3B22  
000380 *                                  DELAY-ABOVE-USD IS SET. SEE   WP3B22  
000390 *                                  B300.                         WP3B22  
000400 *-----------------------------------------------------------------*
000410 * WP4C11 - KOSEI    - 21/02/2007 - REQ 2903 - WARNING TEXT NOW   WP4C11  
000420 *                                  NAMES THE LIMIT TYPE SO THE   WP4C11  
000430 *                                  DECISION REGISTER READS       WP4C11  
000440 *                                  SENSIBLY WHEN VELOCITY ONLY   WP4C11  
000450 *                                  WARNS.                        WP4C11  
000460 *-----------------------------------------------------------------*
000470 * WP6H02 - MPATEL   - 30/01/2014 - REQ 4290 - HARDENED B999 SO   WP6H02  
000480 *                                  A NEGATIVE OR NON-NUMERIC     WP6H02  
000490 *                                  POLICY FIELD FAILS CLOSED     WP6H02  
000500 *                                  (WLT-VEL-ERROR-FLAG) INSTEAD  WP6H02  
000510 *                                  OF ABENDING THE WHOLE         WP6H02  
000520 *                                  OVERNIGHT RUN.                WP6H02  
000530 *-----------------------------------------------------------------*
000540 EJECT
000550 *****************************************************************
000560 ENVIRONMENT DIVISION.
000570 *****************************************************************
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.  IBM-AS400.
000600 OBJECT-COMPUTER.  IBM-AS400.
000610 SPECIAL-NAMES.    UPSI-0 IS WLT-VEL-TRACE-SWITCH
000620                        ON  WLT-VEL-TRACE-ON
000630                        OFF WLT-VEL-TRACE-OFF
000640                    CLASS WLT-CLASS-YES-NO IS "Y" "N".
000650 EJECT
000660 ***************
000670 DATA DIVISION.
000680 ***************
000690 WORKING-STORAGE SECTION.
000700 *************************
000710 01  FILLER                          PIC X(24)        VALUE
000720     "** PROGRAM WLTVVEL **".
000730
000740 * ------------------ PROGRAM WORKING STORAGE -------------------*
000750 01  WK-VEL-STAGE-AREA.
000760     05  WK-VEL-STAGE-CODE           PIC 9(01) COMP VALUE ZERO.
000770 *              1=PER-TX 2=DAILY 3=DELAY 4=2FA 5=ALLOW
000780     05  FILLER                      PIC X(03) VALUE SPACES.
000790
000800 01  WK-VEL-STAGE-AREA-R REDEFINES WK-VEL-STAGE-AREA.
000810     05  WK-VEL-STAGE-DISPLAY        PIC X(01).
000820     05  FILLER                      PIC X(03).
000830
000840 01  WK-VEL-AMOUNT-WORK.
000850     05  WK-VEL-REMAINING-TODAY      PIC S9(13)V99 COMP-3.
000860     05  WK-VEL-PROJECTED-OUTFLOW    PIC S9(13)V99 COMP-3.
000870     05  FILLER                      PIC X(05) VALUE SPACES.
000880
000890 01  WK-VEL-AMOUNT-WORK-R REDEFINES WK-VEL-AMOUNT-WORK.
000900     05  WK-VEL-AMOUNT-RAW           PIC X(16).
000910     05  FILLER                      PIC X(16).
000920
000930 01  WK-VEL-DELAY-WORK.
000940     05  WK-VEL-DELAY-HOURS-EFF      PIC S9(05) COMP VALUE ZERO.
000950     05  WK-VEL-DELAY-SECS-CALC      PIC S9(09) COMP VALUE ZERO.
000960     05  FILLER                      PIC X(05) VALUE SPACES.
000970
000980 01  WK-VEL-DELAY-WORK-R REDEFINES WK-VEL-DELAY-WORK.
000990     05  WK-VEL-DELAY-RAW            PIC X(09).
001000     05  FILLER                      PIC X(05).
001010
001020 01  WK-VEL-SWITCHES.
001030     05  WK-VEL-EVAL-ERROR           PIC X(01) VALUE "N".
001040         88  WK-VEL-EVAL-FAILED               VALUE "Y".
001050     05  FILLER                      PIC X(05) VALUE SPACES.
001060
001070 LINKAGE SECTION.
001080 *****************
001090 COPY WLTVELK.
001100
001110 *****************************************************************
001120 PROCEDURE DIVISION USING WLT-VEL-LINK-AREA.
001130 *****************************************************************
001140 MAIN-MODULE.
001150     PERFORM A000-INITIALISE-OUTPUT
001160        THRU A099-INITIALISE-OUTPUT-EX.
001170     PERFORM B000-EVALUATE-VELOCITY
001180        THRU B099-EVALUATE-VELOCITY-EX.
001190     GOBACK.
001200
001210 *-----------------------------------------------------------------*
001220 A000-INITIALISE-OUTPUT.
001230 *-----------------------------------------------------------------*
001240     MOVE "Y"        TO WLT-VEL-ALLOWED-FLAG.
001250     MOVE "N"         TO WLT-VEL-2FA-FLAG.
001260     MOVE ZEROES      TO WLT-VEL-DELAY-SECONDS.
001270     MOVE SPACES      TO WLT-VEL-WARNING-TEXT.
001280     MOVE "N"         TO WLT-VEL-ERROR-FLAG.
001290     MOVE "N"         TO WK-VEL-EVAL-ERROR.
001300     MOVE ZERO        TO WK-VEL-STAGE-CODE.
001310 A099-INITIALISE-OUTPUT-EX.
001320     EXIT.
001330
001340 *-----------------------------------------------------------------*
001350 B000-EVALUATE-VELOCITY.
001360 *     FIRST-HIT-WINS: PER-TX, DAILY, DELAY, 2FA, ELSE ALLOW.
001370 *-----------------------------------------------------------------*
001380     IF WLT-VEL-VALUE-USD < ZERO
001390        MOVE "Y" TO WK-VEL-EVAL-ERROR
001400        MOVE "Y" TO WLT-VEL-ERROR-FLAG
001410        GO TO B099-EVALUATE-VELOCITY-EX
001420     END-IF.
001430
001440     MOVE 1 TO WK-VEL-STAGE-CODE.
001450     IF WLT-VEL-MAX-PER-TX-USD > ZERO
001460           AND WLT-VEL-VALUE-USD
001470              > WLT-VEL-MAX-PER-TX-USD
001480        MOVE "N" TO WLT-VEL-ALLOWED-FLAG
001490        MOVE "AMOUNT EXCEEDS PER-TX LIMIT"
001500           TO WLT-VEL-WARNING-TEXT
001510        GO TO B099-EVALUATE-VELOCITY-EX
001520     END-IF.
001530
001540     MOVE 2 TO WK-VEL-STAGE-CODE.
001550     COMPUTE WK-VEL-PROJECTED-OUTFLOW =
001560        WLT-VEL-DAILY-OUT-USD +
001570        WLT-VEL-VALUE-USD.
001580     IF WLT-VEL-MAX-DAILY-USD > ZERO
001590           AND WK-VEL-PROJECTED-OUTFLOW
001600              > WLT-VEL-MAX-DAILY-USD
001610        MOVE "N" TO WLT-VEL-ALLOWED-FLAG
001620        MOVE "WOULD EXCEED DAILY LIMIT"
001630           TO WLT-VEL-WARNING-TEXT
001640        GO TO B099-EVALUATE-VELOCITY-EX
001650     END-IF.
001660
001670     MOVE 3 TO WK-VEL-STAGE-CODE.
001680     IF WLT-VEL-DELAY-ABOVE-USD > ZERO
001690           AND WLT-VEL-VALUE-USD
001700              > WLT-VEL-DELAY-ABOVE-USD
001710        PERFORM B300-COMPUTE-DELAY-SECONDS
001720           THRU B300-COMPUTE-DELAY-SECONDS-EX
001730        MOVE "LARGE-AMOUNT DELAY"
001740           TO WLT-VEL-WARNING-TEXT
001750        GO TO B099-EVALUATE-VELOCITY-EX
001760     END-IF.
001770
001780     MOVE 4 TO WK-VEL-STAGE-CODE.
001790     IF WLT-VEL-2FA-ABOVE-USD > ZERO
001800           AND WLT-VEL-VALUE-USD
001810              > WLT-VEL-2FA-ABOVE-USD
001820        MOVE "Y" TO WLT-VEL-2FA-FLAG
001830        MOVE "2FA REQUIRED - VELOCITY THRESHOLD"
001840           TO WLT-VEL-WARNING-TEXT
001850        GO TO B099-EVALUATE-VELOCITY-EX
001860     END-IF.
001870
001880     MOVE 5 TO WK-VEL-STAGE-CODE.
001890 B099-EVALUATE-VELOCITY-EX.
001900     EXIT.
001910
001920 *-----------------------------------------------------------------*
001930 B300-COMPUTE-DELAY-SECONDS.
001940 *     DELAY-HOURS DEFAULTS TO 24 WHEN THE POLICY LEFT IT ZERO.
001950 *-----------------------------------------------------------------*
001960     MOVE WLT-VEL-DELAY-HOURS
001970        TO WK-VEL-DELAY-HOURS-EFF.
001980     IF WK-VEL-DELAY-HOURS-EFF = ZERO
001990        MOVE 24 TO WK-VEL-DELAY-HOURS-EFF
002000     END-IF.
002010     COMPUTE WK-VEL-DELAY-SECS-CALC =
002020        WK-VEL-DELAY-HOURS-EFF * 3600.
002030     MOVE WK-VEL-DELAY-SECS-CALC
002040        TO WLT-VEL-DELAY-SECONDS.
002050 B300-COMPUTE-DELAY-SECONDS-EX.
002060     EXIT.

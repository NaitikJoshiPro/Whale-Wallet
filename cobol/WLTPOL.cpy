000010 *****************************************************************
000020 * WLTPOL.CPYBK
000030 * CUSTOMER POLICY RECORD - ZERO OR MORE PER CUSTOMER, KEYED BY
000040 * POL-USER-ID.  ONE RAW CONFIGURATION AREA IS REDEFINED THREE WAYS
000050 * ACCORDING TO POL-RULE-TYPE - ONE RAW AREA KEPT COMPILED-IN
000060 * COMMON, WITH A DIFFERENT REDEFINES PICKED UP PER RULE TYPE.
000070 * COPY INTO FILE SECTION (WLT-POLICIES) OF WLTVPOL.
000080 *****************************************************************
000090 * AMENDMENT HISTORY:
000100 *****************************************************************
000110 * WP1J01 14/03/1988 RTANAKA  - WHALE WALLET BATCH PHASE 1        WP1J01  
000120 *                             - INITIAL VERSION - VELOCITY CONFIGWP1J01  
000130 *                               ONLY.                            WP1J01  
000140 *-----------------------------------------------------------------*
000150 * WP1N02 11/11/1989 RTANAKA  - REQ 1201 - ADDED WHITELIST CONFIG WP1N02  
000160 *                               REDEFINE (POL-WL-MODE/2FA/QUAR). WP1N02  
000170 *-----------------------------------------------------------------*
000180 * WP2A14 06/05/1990 KOSEI    - REQ 1355 - ADDED TIMELOCK CONFIG  WP2A14  
000190 *                               REDEFINE                         WP2A14  
000200 *                               (BLOCK-START/END/WEEKEND).       WP2A14  
000210 *-----------------------------------------------------------------*
000220 * WP2K19 02/11/1998 EJANDA   - Y2K REMEDIATION - CONFIRMED NO    WP2K19  
000230 *                               2-DIGIT YEAR FIELDS ON THIS      WP2K19  
000240 *                               RECORD.                          WP2K19  
000250 *-----------------------------------------------------------------*
000260 * WP5F03 09/06/2011 MPATEL   - REQ 3671 - WIDENED THE RESERVED   WP5F03  
000270 *                               FILLER SO A FOURTH RULE TYPE CAN WP5F03  
000280 *                               BE ADDED WITHOUT A RECORD-LENGTH WP5F03  
000290 *                               CHANGE.                          WP5F03  
000300 *-----------------------------------------------------------------*
000310 01  WLT-POL-RECORD                    PIC X(146).
000320
000330 01  WLT-POL-RECORD-R REDEFINES WLT-POL-RECORD.
000340     05  POL-USER-ID                   PIC X(10).
000350 *          OWNING CUSTOMER
000360     05  POL-NAME                      PIC X(20).
000370 *          HUMAN-READABLE POLICY NAME
000380     05  POL-RULE-TYPE                 PIC X(10).
000390 *          VELOCITY / WHITELIST / TIMELOCK
000400     05  POL-PRIORITY                  PIC S9(04).
000410 *          EVALUATION PRIORITY, HIGHER FIRST
000420     05  POL-ACTIVE-FLAG                PIC X(01).
000430 *          Y = ACTIVE, N = INACTIVE (SKIPPED)
000440     05  POL-CONFIG-RAW                PIC X(63).
000450 *          REDEFINED BELOW ACCORDING TO POL-RULE-TYPE
000460
000470     05  POL-VELOCITY-CFG REDEFINES POL-CONFIG-RAW.
000480         10  POL-MAX-DAILY-USD         PIC S9(13)V99.
000490 *                DAILY OUTFLOW CEILING, 0/BLANK = NOT SET
000500         10  POL-MAX-PER-TX-USD        PIC S9(13)V99.
000510 *                PER-TRANSACTION CEILING, 0/BLANK = NOT SET
000520         10  POL-2FA-ABOVE-USD         PIC S9(13)V99.
000530 *                2FA REQUIRED ABOVE THIS AMOUNT, 0 = NOT SET
000540         10  POL-DELAY-ABOVE-USD       PIC S9(13)V99.
000550 *                DELAY REQUIRED ABOVE THIS AMOUNT, 0 = NOT SET
000560         10  POL-DELAY-HOURS           PIC 9(03).
000570 *                DELAY LENGTH IN HOURS - DEFAULT 24 WHEN UNSET
000580
000590     05  POL-WHITELIST-CFG REDEFINES POL-CONFIG-RAW.
000600         10  POL-WL-MODE               PIC X(12).
000610 *                BLOCK-UNKNOWN OR WARN-UNKNOWN (DEFAULT WARN)
000620         10  POL-WL-2FA-NEW            PIC X(01).
000630 *                Y = REQUIRE 2FA FOR NEW ADDRESS
000640         10  POL-WL-QUAR-HOURS         PIC 9(03).
000650 *                QUARANTINE DELAY HOURS FOR NEW ADDRESS, 0 = NONE
000660         10  FILLER                    PIC X(47).
000670
000680     05  POL-TIMELOCK-CFG REDEFINES POL-CONFIG-RAW.
000690         10  POL-BLOCK-START-HOUR      PIC 9(02).
000700 *                START OF BLOCKED WINDOW 00-23, 99 = NOT SET
000710         10  POL-BLOCK-END-HOUR        PIC 9(02).
000720 *                END OF BLOCKED WINDOW 00-23, 99 = NOT SET
000730         10  POL-BLOCK-WEEKENDS        PIC X(01).
000740 *                Y = BLOCK SATURDAY/SUNDAY
000750         10  FILLER                    PIC X(58).
000760
000770     05  FILLER                        PIC X(38).
000780 *          RESERVED FOR FUTURE POLICY TYPES - WP5F03

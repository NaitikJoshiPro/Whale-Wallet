000010 *****************************************************************
000020 * WLTCOM.CPYBK
000030 * COMMON WORKING STORAGE - FILE STATUS SWITCHES AND RUN DATE/TIME
000040 * COPY INTO WORKING-STORAGE SECTION OF EVERY WLT-SUITE PROGRAM.
000050 *****************************************************************
000060 * AMENDMENT HISTORY:
000070 *****************************************************************
000080 * WP1J01 14/03/1988 RTANAKA  - WHALE WALLET BATCH PHASE 1        WP1J01  
000090 *                             - INITIAL VERSION, LIFTED FROM THE WP1J01  
000100 *                               SHOP'S OLD BATCH COMMON-WORK     WP1J01  
000110 *                               COPYBOOK SO EVERY                WP1J01  
000120 *                               VELOCITY/WHITELIST/TIMELOCK      WP1J01  
000130 *                               CALLED ROUTINE SHARES ONE        WP1J01  
000140 *                               COPYBOOK OF FILE STATUS          WP1J01  
000150 *                               88-LEVELS.                       WP1J01  
000160 *-----------------------------------------------------------------*
000170 * WP2K19 02/11/1998 EJANDA   - Y2K REMEDIATION - EXPANDED        WP2K19  
000180 *                               WLT-C-RUN-CCYYMMDD FROM 6 TO 8   WP2K19  
000190 *                               BYTES SO CENTURY IS CARRIED. ALL WP2K19  
000200 *                               CALLERS RECOMPILED.              WP2K19  
000210 *-----------------------------------------------------------------*
000220 * WP2M04 19/07/1999 EJANDA   - ADDED WLT-C-RUN-CENTURY-FLAG SO   WP2M04  
000230 *                               PRE-Y2K DECISION FILES CAN STILL WP2M04  
000240 *                               BE REPRINTED ON REQUEST.         WP2M04  
000250 *-----------------------------------------------------------------*
000260 * WP3B22 05/09/2003 KOSEI    - ADDED WLT-C-DURESS-INTERCEPT-CNT  WP3B22  
000270 *                               FOR THE SECURITY DESK'S MONTHLY  WP3B22  
000280 *                               DURESS-MODE COUNT.               WP3B22  
000290 *-----------------------------------------------------------------*
000300 01  WLT-C-FILE-STATUS-GROUP.
000310     05  WLT-C-FILE-STATUS         PIC X(02) VALUE SPACES.
000320         88  WLT-C-SUCCESSFUL              VALUE "00".
000330         88  WLT-C-END-OF-FILE             VALUE "10".
000340         88  WLT-C-RECORD-NOT-FOUND        VALUE "23".
000350         88  WLT-C-DUPLICATE-KEY           VALUE "22".
000360         88  WLT-C-FILE-NOT-FOUND          VALUE "35" "41".
000370     05  FILLER                    PIC X(18) VALUE SPACES.
000380
000390 01  WLT-C-RUN-DATE-GROUP.
000400     05  WLT-C-RUN-CCYYMMDD        PIC 9(08) VALUE ZEROES.
000410     05  WLT-C-RUN-DATE-R REDEFINES WLT-C-RUN-CCYYMMDD.
000420         10  WLT-C-RUN-CCYY        PIC 9(04).
000430         10  WLT-C-RUN-MM          PIC 9(02).
000440         10  WLT-C-RUN-DD          PIC 9(02).
000450     05  WLT-C-RUN-CENTURY-FLAG    PIC X(01) VALUE "Y".
000460     05  WLT-C-RUN-HHMMSS          PIC 9(06) VALUE ZEROES.
000470     05  FILLER                    PIC X(09) VALUE SPACES.
000480
000490 01  WLT-C-DURESS-INTERCEPT-CNT   PIC S9(07) COMP-3 VALUE ZEROES.
000500
000510 01  WLT-C-COMMON-COUNTERS.
000520     05  WLT-C-ERROR-COUNT         PIC S9(05) COMP VALUE ZEROES.
000530     05  WLT-C-CALL-COUNT          PIC S9(05) COMP VALUE ZEROES.
000540     05  FILLER                    PIC X(10) VALUE SPACES.

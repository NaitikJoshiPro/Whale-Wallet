000010 *****************************************************************
000020 IDENTIFICATION DIVISION.
000030 *****************************************************************
000040 PROGRAM-ID.     WLTVWLT.
000050 AUTHOR.         R TANAKA.
000060 INSTALLATION.   WHALE WALLET BATCH - RISK & CONTROLS.
000070 DATE-WRITTEN.   11 NOV 1989.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - RISK CONTROLS.
000100 *
000110 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK ONE CUSTOMER'S
000120 *               DESTINATION-ADDRESS WHITELIST POLICY AGAINST ONE
000130 *               PENDING TRANSACTION.
000140 *
000150 *    RETURN WLT-WLT-ALLOWED-FLAG:
000160 *    Y - ALLOWED (WHITELISTED, OR WARN-MODE FALL-THROUGH)
000170 *    N - BLOCKED (BLOCK-UNKNOWN MODE, ADDRESS NOT WHITELISTED)
000180 *
000190 *=================================================================
000200 * HISTORY OF MODIFICATION:
000210 *=================================================================
000220 * WP1N02 - RTANAKA  - 11/11/1989 - INITIAL VERSION. SINGLE-LOOKUPWP1N02  
000230 *                                  CALLED-ROUTINE SHAPE, SAME    WP1N02  
000240 *                                  PATTERN USED THROUGHOUT THIS  WP1N02  
000250 *                                  SUITE FOR ANY RULE THAT ONLY  WP1N02  
000260 *                                  NEEDS ONE POLICY FIELD        WP1N02  
000270 *                                  CHECKED.                      WP1N02  
000280 *-----------------------------------------------------------------*
000290 * WP2K19 - EJANDA   - 02/11/1998 - Y2K REMEDIATION. REVIEWED,    WP2K19  
000300 *                                  NO DATE FIELDS ON THIS        WP2K19  
000310 *                                  RECORD.                       WP2K19  
000320 *-----------------------------------------------------------------*
000330 * WP2M11 - EJANDA   - 03/12/1999 - REQ 1580 - DEFAULT WL-MODE    WP2M11  
000340 *                                  TO WARN-UNKNOWN WHEN THE      WP2M11  
000350 *                                  POLICY LEAVES IT BLANK, PER   WP2M11  
000360 *                                  RISK COMMITTEE MINUTES        WP2M11  
000370 *                                  99-114.                       WP2M11  
000380 *-----------------------------------------------------------------*
000390 * WP4C11 - KOSEI    - 21/02/2007 - REQ 2903 - QUARANTINE DELAY   WP4C11  
000400 *                                  NOW TAKES PRECEDENCE OVER     WP4C11  
000410 *                                  THE 2FA-FOR-NEW OPTION WHEN   WP4C11  
000420 *                                  A POLICY SETS BOTH.           WP4C11  
000430 *-----------------------------------------------------------------*
000440 * WP6H09 - MPATEL   - 14/04/2014 - REQ 4301 - KNOWN-BUT-NOT-     WP6H09  
000450 *                                  WHITELISTED ADDRESSES NOW     WP6H09  
000460 *                                  CARRY AN ADVISORY WARNING     WP6H09  
000470 *                                  INSTEAD OF PASSING SILENTLY.  WP6H09  
000480 *-----------------------------------------------------------------*
000490 EJECT
000500 *****************************************************************
000510 ENVIRONMENT DIVISION.
000520 *****************************************************************
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.  IBM-AS400.
000550 OBJECT-COMPUTER.  IBM-AS400.
000560 SPECIAL-NAMES.    UPSI-0 IS WLT-WLT-TRACE-SWITCH
000570                        ON  WLT-WLT-TRACE-ON
000580                        OFF WLT-WLT-TRACE-OFF
000590                    CLASS WLT-CLASS-YES-NO IS "Y" "N".
000600 EJECT
000610 ***************
000620 DATA DIVISION.
000630 ***************
000640 WORKING-STORAGE SECTION.
000650 *************************
000660 01  FILLER                          PIC X(24)        VALUE
000670     "** PROGRAM WLTVWLT **".
000680
000690 * ------------------ PROGRAM WORKING STORAGE -------------------*
000700 01  WK-WLT-MODE-WORK.
000710     05  WK-WLT-MODE-EFF             PIC X(12) VALUE SPACES.
000720     05  FILLER                      PIC X(05) VALUE SPACES.
000730
000740 01  WK-WLT-MODE-WORK-R REDEFINES WK-WLT-MODE-WORK.
000750     05  WK-WLT-MODE-EFF-BYTE        PIC X(01) OCCURS 12 TIMES.
000760     05  FILLER                      PIC X(05).
000770
000780 01  WK-WLT-QUAR-WORK.
000790     05  WK-WLT-QUAR-HOURS-EFF       PIC S9(05) COMP VALUE ZERO.
000800     05  WK-WLT-QUAR-SECS-CALC       PIC S9(09) COMP VALUE ZERO.
000810     05  FILLER                      PIC X(05) VALUE SPACES.
000820
000830 01  WK-WLT-QUAR-WORK-R REDEFINES WK-WLT-QUAR-WORK.
000840     05  WK-WLT-QUAR-RAW             PIC X(09).
000850     05  FILLER                      PIC X(05).
000860
000870 01  WK-WLT-CASE-AREA.
000880     05  WK-WLT-CASE-CODE            PIC 9(01) COMP VALUE ZERO.
000890 *              1=WHITELISTED 2=NEW-BLOCK 3=NEW-DELAY
000900 *              4=NEW-2FA 5=NEW-WARN 6=KNOWN-ADVISORY
000910     05  FILLER                      PIC X(03) VALUE SPACES.
000920
000930 01  WK-WLT-CASE-AREA-R REDEFINES WK-WLT-CASE-AREA.
000940     05  WK-WLT-CASE-DISPLAY         PIC X(01).
000950     05  FILLER                      PIC X(03).
000960
000970 LINKAGE SECTION.
000980 *****************
000990 COPY WLTWLTK.
001000
001010 *****************************************************************
001020 PROCEDURE DIVISION USING WLT-WLT-LINK-AREA.
001030 *****************************************************************
001040 MAIN-MODULE.
001050     PERFORM A000-INITIALISE-OUTPUT
001060        THRU A099-INITIALISE-OUTPUT-EX.
001070     PERFORM B000-EVALUATE-WHITELIST
001080        THRU B099-EVALUATE-WHITELIST-EX.
001090     GOBACK.
001100
001110 *-----------------------------------------------------------------*
001120 A000-INITIALISE-OUTPUT.
001130 *-----------------------------------------------------------------*
001140     MOVE "Y"        TO WLT-WLT-ALLOWED-FLAG.
001150     MOVE "N"         TO WLT-WLT-2FA-FLAG.
001160     MOVE ZEROES      TO WLT-WLT-DELAY-SECONDS.
001170     MOVE SPACES      TO WLT-WLT-WARNING-TEXT.
001180     MOVE "N"         TO WLT-WLT-ERROR-FLAG.
001190
001200     MOVE WLT-WLT-MODE TO WK-WLT-MODE-EFF.
001210     IF WK-WLT-MODE-EFF = SPACES
001220        MOVE "WARN-UNKNOWN" TO WK-WLT-MODE-EFF
001230     END-IF.
001240     IF WK-WLT-MODE-EFF NOT = "BLOCK-UNKNOWN"
001250           AND WK-WLT-MODE-EFF NOT = "WARN-UNKNOWN"
001260        MOVE "Y" TO WLT-WLT-ERROR-FLAG
001270     END-IF.
001280 A099-INITIALISE-OUTPUT-EX.
001290     EXIT.
001300
001310 *-----------------------------------------------------------------*
001320 B000-EVALUATE-WHITELIST.
001330 *-----------------------------------------------------------------*
001340     IF WLT-WLT-ERROR-FLAG = "Y"
001350        GO TO B099-EVALUATE-WHITELIST-EX
001360     END-IF.
001370
001380     IF WLT-WLT-WHITELISTED-FLAG = "Y"
001390        MOVE 1 TO WK-WLT-CASE-CODE
001400        GO TO B099-EVALUATE-WHITELIST-EX
001410     END-IF.
001420
001430     IF WLT-WLT-NEW-ADDR-FLAG = "Y"
001440        PERFORM B200-EVALUATE-NEW-ADDRESS
001450           THRU B200-EVALUATE-NEW-ADDRESS-EX
001460        GO TO B099-EVALUATE-WHITELIST-EX
001470     END-IF.
001480
001490 *    KNOWN ADDRESS, NOT WHITELISTED - ADVISORY ONLY.
001500     MOVE 6 TO WK-WLT-CASE-CODE.
001510     MOVE "CONSIDER ADDING TO WHITELIST"
001520        TO WLT-WLT-WARNING-TEXT.
001530 B099-EVALUATE-WHITELIST-EX.
001540     EXIT.
001550
001560 *-----------------------------------------------------------------*
001570 B200-EVALUATE-NEW-ADDRESS.
001580 *-----------------------------------------------------------------*
001590     IF WK-WLT-MODE-EFF = "BLOCK-UNKNOWN"
001600        MOVE 2 TO WK-WLT-CASE-CODE
001610        MOVE "N" TO WLT-WLT-ALLOWED-FLAG
001620        MOVE "ADDRESS NOT IN WHITELIST"
001630           TO WLT-WLT-WARNING-TEXT
001640        GO TO B200-EVALUATE-NEW-ADDRESS-EX
001650     END-IF.
001660
001670 *    WARN-UNKNOWN MODE.
001680     MOVE "NEW ADDRESS NOT IN WHITELIST"
001690        TO WLT-WLT-WARNING-TEXT.
001700
001710     IF WLT-WLT-QUAR-HOURS > ZERO
001720        MOVE 3 TO WK-WLT-CASE-CODE
001730        PERFORM B400-COMPUTE-QUARANTINE-SECS
001740           THRU B400-COMPUTE-QUARANTINE-SECS-EX
001750     ELSE
001760        IF WLT-WLT-2FA-NEW = "Y"
001770           MOVE 4 TO WK-WLT-CASE-CODE
001780           MOVE "Y" TO WLT-WLT-2FA-FLAG
001790        ELSE
001800           MOVE 5 TO WK-WLT-CASE-CODE
001810        END-IF
001820     END-IF.
001830 B200-EVALUATE-NEW-ADDRESS-EX.
001840     EXIT.
001850
001860 *-----------------------------------------------------------------*
001870 B400-COMPUTE-QUARANTINE-SECS.
001880 *-----------------------------------------------------------------*
001890     MOVE WLT-WLT-QUAR-HOURS TO WK-WLT-QUAR-HOURS-EFF.
001900     COMPUTE WK-WLT-QUAR-SECS-CALC =
001910        WK-WLT-QUAR-HOURS-EFF * 3600.
001920     MOVE WK-WLT-QUAR-SECS-CALC TO WLT-WLT-DELAY-SECONDS.
001930 B400-COMPUTE-QUARANTINE-SECS-EX.
001940     EXIT.

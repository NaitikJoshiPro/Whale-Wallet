000010 *****************************************************************
000020 IDENTIFICATION DIVISION.
000030 *****************************************************************
000040 PROGRAM-ID.     WLTVTLK.
000050 AUTHOR.         K OSEI.
000060 INSTALLATION.   WHALE WALLET BATCH - RISK & CONTROLS.
000070 DATE-WRITTEN.   06 MAY 1990.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - RISK CONTROLS.
000100 *
000110 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK ONE CUSTOMER'S
000120 *               TIME-OF-DAY / WEEKEND LOCK POLICY AGAINST ONE
000130 *               PENDING TRANSACTION'S LOCAL EVALUATION HOUR AND
000140 *               WEEKDAY.
000150 *
000160 *    EVERY CALL RUNS BOTH CHECKS, WEEKEND FIRST - THE WEEKEND
000170 *    CHECK IS SKIPPED WHEN WLT-TLK-BLOCK-WEEKENDS IS NOT "Y", AND
000180 *    THE WINDOW CHECK IS SKIPPED WHEN NEITHER BLOCK-HOUR FIELD IS
000190 *    SET (99).  THERE IS NO CALL-TIME OPTION SWITCH.
000200 *
000210 *    RETURN WLT-TLK-ALLOWED-FLAG:
000220 *    Y - ALLOWED
000230 *    N - BLOCKED (WEEKEND OR INSIDE THE BLOCKED-HOURS WINDOW)
000240 *
000250 *=================================================================
000260 * HISTORY OF MODIFICATION:
000270 *=================================================================
000280 * WP2A14 - KOSEI    - 06/05/1990 - INITIAL VERSION.  RUNS BOTH   WP2A14  
000290 *                                  CHECKS UNCONDITIONALLY,       WP2A14  
000300 *                                  WEEKEND FIRST - NO CALL-TIME  WP2A14  
000310 *                                  OPTION SWITCH.                WP2A14  
000320 *-----------------------------------------------------------------*
000330 * WP2K19 - EJANDA   - 02/11/1998 - Y2K REMEDIATION. REVIEWED,    WP2K19  
000340 *                                  NO DATE FIELDS ON THIS        WP2K19  
000350 *                                  RECORD.                       WP2K19  
000360 *-----------------------------------------------------------------*
000370 * WP3F07 - KOSEI    - 19/10/2004 - REQ 2481 - OVERNIGHT WINDOW   WP3F07  
000380 *                                  (START HOUR > END HOUR) NOW   WP3F07  
000390 *                                  HANDLED - SEE B220.           WP3F07  
000400 *                                  PREVIOUSLY ONLY THE NORMAL    WP3F07  
000410 *                                  WINDOW (START <= END) WAS     WP3F07  
000420 *                                  SUPPORTED.                    WP3F07  
000430 *-----------------------------------------------------------------*
000440 * WP6H14 - MPATEL   - 02/09/2014 - REQ 4318 -                    WP6H14  
000450 *                                  HOURS-UNTIL-UNBLOCK NOW       WP6H14  
000460 *                                  CARRIED IN THE WARNING TEXT   WP6H14  
000470 *                                  SO THE DECISION REGISTER      WP6H14  
000480 *                                  SHOWS "TRY AGAIN IN N H".     WP6H14  
000490 *-----------------------------------------------------------------*
000500 EJECT
000510 *****************************************************************
000520 ENVIRONMENT DIVISION.
000530 *****************************************************************
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER.  IBM-AS400.
000560 OBJECT-COMPUTER.  IBM-AS400.
000570 SPECIAL-NAMES.    UPSI-0 IS WLT-TLK-TRACE-SWITCH
000580                        ON  WLT-TLK-TRACE-ON
000590                        OFF WLT-TLK-TRACE-OFF
000600                    CLASS WLT-CLASS-WEEKDAY IS "1" "2" "3" "4" "5"
000610                                                "6" "7".
000620 EJECT
000630 ***************
000640 DATA DIVISION.
000650 ***************
000660 WORKING-STORAGE SECTION.
000670 *************************
000680 01  FILLER                          PIC X(24)        VALUE
000690     "** PROGRAM WLTVTLK **".
000700
000710 * ------------------ PROGRAM WORKING STORAGE -------------------*
000720 01  WK-TLK-HOURS-WORK.
000730     05  WK-TLK-HOURS-LEFT           PIC S9(03) COMP VALUE ZERO.
000740     05  FILLER                      PIC X(05) VALUE SPACES.
000750
000760 01  WK-TLK-HOURS-WORK-R REDEFINES WK-TLK-HOURS-WORK.
000770     05  WK-TLK-HOURS-RAW            PIC X(02).
000780     05  FILLER                      PIC X(05).
000790
000800 01  WK-TLK-TEXT-WORK.
000810     05  WK-TLK-HOURS-EDIT           PIC Z9.
000820     05  FILLER                      PIC X(01) VALUE SPACES.
000830
000840 01  WK-TLK-TEXT-WORK-R REDEFINES WK-TLK-TEXT-WORK.
000850     05  WK-TLK-HOURS-EDIT-RAW       PIC X(02).
000860     05  FILLER                      PIC X(01).
000870
000880 01  WK-TLK-CASE-AREA.
000890     05  WK-TLK-CASE-CODE            PIC 9(01) COMP VALUE ZERO.
000900 *              1=WEEKEND-BLOCK 2=WINDOW-BLOCK 3=ALLOWED
000910     05  FILLER                      PIC X(03) VALUE SPACES.
000920
000930 01  WK-TLK-CASE-AREA-R REDEFINES WK-TLK-CASE-AREA.
000940     05  WK-TLK-CASE-DISPLAY         PIC X(01).
000950     05  FILLER                      PIC X(03).
000960
000970 01  WK-TLK-WINDOW-SET-FLAG          PIC X(01) VALUE "N".
000980     88  WK-TLK-WINDOW-IS-SET                 VALUE "Y".
000990
001000 LINKAGE SECTION.
001010 *****************
001020 COPY WLTTLKK.
001030
001040 *****************************************************************
001050 PROCEDURE DIVISION USING WLT-TLK-LINK-AREA.
001060 *****************************************************************
001070 MAIN-MODULE.
001080     PERFORM A000-INITIALISE-OUTPUT
001090        THRU A099-INITIALISE-OUTPUT-EX.
001100     PERFORM B100-CHECK-WEEKEND-BLOCK
001110        THRU B100-CHECK-WEEKEND-BLOCK-EX.
001120     IF WLT-TLK-ALLOWED-FLAG = "Y"
001130        PERFORM B200-CHECK-HOURS-WINDOW
001140           THRU B200-CHECK-HOURS-WINDOW-EX
001150     END-IF.
001160     GOBACK.
001170
001180 *-----------------------------------------------------------------*
001190 A000-INITIALISE-OUTPUT.
001200 *-----------------------------------------------------------------*
001210     MOVE "Y"        TO WLT-TLK-ALLOWED-FLAG.
001220     MOVE SPACES      TO WLT-TLK-WARNING-TEXT.
001230     MOVE "N"         TO WLT-TLK-ERROR-FLAG.
001240     MOVE "N"         TO WK-TLK-WINDOW-SET-FLAG.
001250     IF WLT-TLK-BLOCK-START-HOUR NOT = 99
001260           AND WLT-TLK-BLOCK-END-HOUR NOT = 99
001270        MOVE "Y" TO WK-TLK-WINDOW-SET-FLAG
001280     END-IF.
001290 A099-INITIALISE-OUTPUT-EX.
001300     EXIT.
001310
001320 *-----------------------------------------------------------------*
001330 B100-CHECK-WEEKEND-BLOCK.
001340 *     WEEKDAY 6=SATURDAY 7=SUNDAY.
001350 *-----------------------------------------------------------------*
001360     IF WLT-TLK-BLOCK-WEEKENDS = "Y"
001370           AND WLT-TLK-EVAL-WEEKDAY >= 6
001380        MOVE 1 TO WK-TLK-CASE-CODE
001390        MOVE "N" TO WLT-TLK-ALLOWED-FLAG
001400        MOVE "WEEKEND BLOCK - TRY AGAIN MONDAY"
001410           TO WLT-TLK-WARNING-TEXT
001420     END-IF.
001430 B100-CHECK-WEEKEND-BLOCK-EX.
001440     EXIT.
001450
001460 *-----------------------------------------------------------------*
001470 B200-CHECK-HOURS-WINDOW.
001480 *     START HOUR INCLUSIVE, END HOUR EXCLUSIVE.  START > END MEANS
001490 *     AN OVERNIGHT WINDOW THAT WRAPS PAST MIDNIGHT.
001500 *-----------------------------------------------------------------*
001510     IF NOT WK-TLK-WINDOW-IS-SET
001520        GO TO B200-CHECK-HOURS-WINDOW-EX
001530     END-IF.
001540
001550     IF WLT-TLK-BLOCK-START-HOUR <= WLT-TLK-BLOCK-END-HOUR
001560        IF WLT-TLK-EVAL-HOUR >= WLT-TLK-BLOCK-START-HOUR
001570              AND WLT-TLK-EVAL-HOUR < WLT-TLK-BLOCK-END-HOUR
001580           PERFORM B220-RAISE-WINDOW-BLOCK
001590              THRU B220-RAISE-WINDOW-BLOCK-EX
001600        END-IF
001610     ELSE
001620        IF WLT-TLK-EVAL-HOUR >= WLT-TLK-BLOCK-START-HOUR
001630              OR WLT-TLK-EVAL-HOUR < WLT-TLK-BLOCK-END-HOUR
001640           PERFORM B220-RAISE-WINDOW-BLOCK
001650              THRU B220-RAISE-WINDOW-BLOCK-EX
001660        END-IF
001670     END-IF.
001680 B200-CHECK-HOURS-WINDOW-EX.
001690     EXIT.
001700
001710 *-----------------------------------------------------------------*
001720 B220-RAISE-WINDOW-BLOCK.
001730 *     HOURS-UNTIL-UNBLOCK = END-H WHEN END > EVAL-H, ELSE
001740 *     (24 - EVAL-H) + END-H.
001750 *-----------------------------------------------------------------*
001760     IF WLT-TLK-BLOCK-END-HOUR > WLT-TLK-EVAL-HOUR
001770        COMPUTE WK-TLK-HOURS-LEFT =
001780           WLT-TLK-BLOCK-END-HOUR - WLT-TLK-EVAL-HOUR
001790     ELSE
001800        COMPUTE WK-TLK-HOURS-LEFT =
001810           (24 - WLT-TLK-EVAL-HOUR) + WLT-TLK-BLOCK-END-HOUR
001820     END-IF.
001830     MOVE WK-TLK-HOURS-LEFT TO WK-TLK-HOURS-EDIT.
001840     MOVE 2 TO WK-TLK-CASE-CODE.
001850     MOVE "N" TO WLT-TLK-ALLOWED-FLAG.
001860     STRING "BLOCKED HOURS - UNBLOCKS IN "
001870              WK-TLK-HOURS-EDIT
001880              "H"
001890           DELIMITED BY SIZE
001900           INTO WLT-TLK-WARNING-TEXT.
001910 B220-RAISE-WINDOW-BLOCK-EX.
001920     EXIT.

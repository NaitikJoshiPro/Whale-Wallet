000010 *****************************************************************
000020 * WLTVELK.CPYBK
000030 * LINKAGE AREA FOR CALL "WLTVVEL" (VELOCITY-RULE).
000040 * COPY INTO LINKAGE SECTION OF WLTVVEL AND INTO WORKING-STORAGE
000050 * OF ITS CALLER (WLTVPOL) IMMEDIATELY BEFORE THE CALL.
000060 *****************************************************************
000070 * AMENDMENT HISTORY:
000080 *****************************************************************
000090 * WP1J01 14/03/1988 RTANAKA  - INITIAL VERSION.                  WP1J01  
000100 *-----------------------------------------------------------------*
000110 01  WLT-VEL-LINK-AREA.
000120     05  WLT-VEL-INPUT.
000130         10  WLT-VEL-VALUE-USD         PIC S9(13)V99.
000140         10  WLT-VEL-DAILY-OUT-USD     PIC S9(13)V99.
000150         10  WLT-VEL-MAX-DAILY-USD     PIC S9(13)V99.
000160         10  WLT-VEL-MAX-PER-TX-USD    PIC S9(13)V99.
000170         10  WLT-VEL-2FA-ABOVE-USD     PIC S9(13)V99.
000180         10  WLT-VEL-DELAY-ABOVE-USD   PIC S9(13)V99.
000190         10  WLT-VEL-DELAY-HOURS       PIC 9(03).
000200         10  FILLER                    PIC X(05).
000210     05  WLT-VEL-OUTPUT.
000220         10  WLT-VEL-ALLOWED-FLAG      PIC X(01).
000230 *                  Y = ALLOWED, N = BLOCKED
000240         10  WLT-VEL-2FA-FLAG          PIC X(01).
000250         10  WLT-VEL-DELAY-SECONDS     PIC 9(08).
000260         10  WLT-VEL-WARNING-TEXT      PIC X(35).
000270         10  WLT-VEL-ERROR-FLAG        PIC X(01).
000280 *                  Y = RULE EVALUATION FAILED, FAIL CLOSED
000290         10  FILLER                    PIC X(05).

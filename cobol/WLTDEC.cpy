000010 *****************************************************************
000020 * WLTDEC.CPYBK
000030 * OUTBOUND DECISION RECORD - ONE PER TRANSACTION READ FROM
000040 * WLT-TRANSACTIONS.  COPY INTO FILE SECTION (WLT-DECISIONS) OF
000050 * WLTVPOL.
000060 *****************************************************************
000070 * AMENDMENT HISTORY:
000080 *****************************************************************
000090 * WP1J01 14/03/1988 RTANAKA  - WHALE WALLET BATCH PHASE 1        WP1J01  
000100 *                             - INITIAL VERSION.  SPLIT OUT OF   WP1J01  
000110 *                               WLTTXN SO THE TRANSACTION AND    WP1J01  
000120 *                               DECISION FDS DO NOT SHARE ONE    WP1J01  
000130 *                               COPYBOOK'S 01-LEVELS.            WP1J01  
000140 *-----------------------------------------------------------------*
000150 * WP2K19 02/11/1998 EJANDA   - Y2K REMEDIATION - NO DATE FIELDS  WP2K19  
000160 *                               ON THIS RECORD, NO CHANGE        WP2K19  
000170 *                               REQUIRED.                        WP2K19  
000180 *-----------------------------------------------------------------*
000190 * WP4C11 21/02/2007 KOSEI    - REQ 2903 - DEC-BLOCKING-RULE      WP4C11  
000200 *                               WIDENED 12 TO 20 SO THE TIMELOCK WP4C11  
000210 *                               RULE'S HOURS-UNTIL-UNBLOCK TEXT  WP4C11  
000220 *                               FITS WITHOUT TRUNCATION.         WP4C11  
000230 *-----------------------------------------------------------------*
000240 01  WLT-DEC-RECORD                    PIC X(68).
000250
000260 01  WLT-DEC-RECORD-R REDEFINES WLT-DEC-RECORD.
000270     05  DEC-TX-ID                     PIC X(12).
000280 *          COPIED FROM TX-ID
000290     05  DEC-USER-ID                   PIC X(10).
000300 *          COPIED FROM TX-USER-ID
000310     05  DEC-DECISION                  PIC X(12).
000320 *          ALLOW / BLOCK / DELAY / REQUIRE-2FA / WARN
000330     05  DEC-BLOCKING-RULE             PIC X(20).
000340 *          NAME OF RULE THAT BLOCKED/DELAYED, OR SPACES
000350     05  DEC-DELAY-SECONDS             PIC 9(08).
000360 *          DELAY IN SECONDS, 0 = NONE
000370     05  DEC-WARN-COUNT                PIC 9(02).
000380 *          COUNT OF DISTINCT WARNINGS RAISED
000390     05  DEC-2FA-FLAG                  PIC X(01).
000400 *          Y = 2FA ACTION REQUIRED
000410     05  DEC-RULES-EVAL                PIC 9(02).
000420 *          NUMBER OF RULES EVALUATED
000430     05  FILLER                        PIC X(01).

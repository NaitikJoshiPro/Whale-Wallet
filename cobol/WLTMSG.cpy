000010 *****************************************************************
000020 * WLTMSG.CPYBK
000030 * INBOUND SUPPORT-MESSAGE RECORD.
000040 * COPY INTO FILE SECTION (WLT-MESSAGES) OF WLTVMSG.
000050 * SEE WLTRTE.CPYBK FOR THE ROUTING RECORD WRITTEN BACK OUT - KEPT
000060 * IN ITS OWN COPYBOOK SO THE TWO FDS IN WLTVMSG DO NOT SHARE ONE
000070 * COPY'S 01-LEVELS (SAME REASON WLTTXN/WLTDEC WERE SPLIT IN THE
000080 * POLICY-EXECUTOR).
000090 *****************************************************************
000100 * AMENDMENT HISTORY:
000110 *****************************************************************
000120 * WP3D02 12/01/1994 KOSEI    - CONCIERGE DESK PILOT - INITIAL    WP3D02  
000130 *                               VERSION. LAYOUT KEPT DELIBERATELYWP3D02  
000140 *                               SHORT - THIS IS A KEYWORD ROUTER,WP3D02  
000150 *                               NOT A FULL MESSAGE STORE.        WP3D02  
000160 *-----------------------------------------------------------------*
000170 * WP5F14 09/09/2010 MPATEL   - REQ 3877 - SPLIT THE ROUTING      WP5F14  
000180 *                               RECORD OUT TO WLTRTE.CPYBK -     WP5F14  
000190 *                               WLT-RTE-RECORD WAS BEING PULLED  WP5F14  
000200 *                               IN UNDER THE MESSAGES FD BY      WP5F14  
000210 *                               MISTAKE.                         WP5F14  
000220 *-----------------------------------------------------------------*
000230 01  WLT-MSG-RECORD                    PIC X(128).
000240
000250 01  WLT-MSG-RECORD-R REDEFINES WLT-MSG-RECORD.
000260     05  MSG-ID                        PIC X(08).
000270 *          MESSAGE IDENTIFIER
000280     05  MSG-TEXT                      PIC X(120).
000290 *          CUSTOMER MESSAGE, LOWER-CASE FREE TEXT

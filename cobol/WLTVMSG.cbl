000010 *****************************************************************
000020 IDENTIFICATION DIVISION.
000030 *****************************************************************
000040 PROGRAM-ID.     WLTVMSG.
000050 AUTHOR.         K OSEI.
000060 INSTALLATION.   WHALE WALLET BATCH - RISK & CONTROLS.
000070 DATE-WRITTEN.   12 JAN 1994.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - RISK CONTROLS.
000100 *
000110 *DESCRIPTION :  THIS IS THE CONCIERGE DESK MESSAGE ROUTER.  IT
000120 *               READS THE OVERNIGHT BATCH OF SUPPORT MESSAGES,
000130 *               SCORES EACH ONE AGAINST FOUR KEYWORD QUEUES
000140 *               (SUPPORT, ANALYST, ADVISOR, SECURITY), FILES A
000150 *               ROUTE RECORD FOR THE MORNING QUEUE-ASSIGNMENT
000160 *               JOB, AND APPENDS SECTION 3 OF THE DECISION
000170 *               REPORT BEHIND WHATEVER WLTVPOL ALREADY WROTE.
000180 *NOTE        :  THIS PROGRAM MUST RUN AFTER WLTVPOL.  IT OPENS
000190 *               THE REPORT FILE EXTEND SO SECTIONS 1 AND 2 ARE
000200 *               NOT DISTURBED.
000210 *
000220 *=================================================================
000230 * HISTORY OF MODIFICATION:
000240 *=================================================================
000250 *  WP3D02 - KOSEI    - 12/01/1994 - CONCIERGE DESK PILOT -       WP3D02  
000260 *                                   INITIAL VERSION. FOUR-QUEUE  WP3D02  
000270 *                                   KEYWORD SCORER, TABLE SHAPE  WP3D02  
000280 *                                   COPIED FROM THE TIER-LIMITS  WP3D02  
000290 *                                   LOOKUP.                      WP3D02  
000300 *-----------------------------------------------------------------*
000310 *  WP3D09 - KOSEI    - 02/03/2004 - REQ 2611 - RTE-SCORE         WP3D09  
000320 *                                   WIDENED, SEE WLTMSG          WP3D09  
000330 *                                   COPYBOOK HISTORY. RESCORED   WP3D09  
000340 *                                   AGAINST WIDENED FIELD, NO    WP3D09  
000350 *                                   LOGIC CHANGE.                WP3D09  
000360 *-----------------------------------------------------------------*
000370 *  WP4G17 - MPATEL   - 30/11/2007 - REQ 3102 - ADDED THE HUMAN   WP4G17  
000380 *                                   ESCALATION SWEEP (B150) AND  WP4G17  
000390 *                                   THE ESCALATION KEYWORD       WP4G17  
000400 *                                   TABLE. SECURITY DESK WANTED  WP4G17  
000410 *                                   ANY "LIFE THREATENING" OR    WP4G17  
000420 *                                   "POLICE" MESSAGE FLAGGED     WP4G17  
000430 *                                   REGARDLESS OF WHICH QUEUE    WP4G17  
000440 *                                   WON.                         WP4G17  
000450 *-----------------------------------------------------------------*
000460 *  WP5F14 - MPATEL   - 09/09/2010 - REQ 3877 - REPORT NOW        WP5F14  
000470 *                                   OPENED EXTEND INSTEAD OF     WP5F14  
000480 *                                   OUTPUT SO THE ROUTING        WP5F14  
000490 *                                   SUMMARY APPENDS BEHIND       WP5F14  
000500 *                                   WLTVPOL'S TWO SECTIONS ON    WP5F14  
000510 *                                   THE SAME PRINT FILE, RATHER  WP5F14  
000520 *                                   THAN OVERWRITING THEM.       WP5F14  
000530 *-----------------------------------------------------------------*
000540 *  WP6D11 - SNGUYEN  - 14/06/2013 - REQ 4180 - SUBSTRING SEARCH  WP6D11  
000550 *                                   REWRITTEN TO USE INSPECT     WP6D11  
000560 *                                   ... TALLYING ON A            WP6D11  
000570 *                                   REFERENCE-MODIFIED TABLE     WP6D11  
000580 *                                   ENTRY INSTEAD OF NINE        WP6D11  
000590 *                                   HARD-CODED IF STATEMENTS     WP6D11  
000600 *                                   PER QUEUE - EASIER FOR THE   WP6D11  
000610 *                                   DESK TO ADD A KEYWORD.       WP6D11  
000620 *-----------------------------------------------------------------*
000630 *  WP6K02 - MPATEL   - 04/03/2015 - REQ 4402 - WINNING-QUEUE     WP6K02  
000640 *                                   PICK NOW STOPS ON THE FIRST  WP6K02  
000650 *                                   MAXIMUM IN QUEUE ORDER       WP6K02  
000660 *                                   (SUPPORT, ANALYST, ADVISOR,  WP6K02  
000670 *                                   SECURITY),                   WP6K02  
000680 *                                   MATCHING THE DESK'S TIE-BREAKWP6K02  
000690 *                                   PROCEDURE.                   WP6K02  
000700 *-----------------------------------------------------------------*
000710 EJECT
000720 *****************************************************************
000730 ENVIRONMENT DIVISION.
000740 *****************************************************************
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER. IBM-AS400.
000770 OBJECT-COMPUTER. IBM-AS400.
000780 SPECIAL-NAMES.   UPSI-0 IS WLT-MSG-TRACE-SWITCH
000790                       ON  WLT-MSG-TRACE-ON
000800                       OFF WLT-MSG-TRACE-OFF
000810                   CLASS WLT-CLASS-AGENT-TYPE IS
000820                       "SUPPORT" "ANALYST" "ADVISOR" "SECURITY".
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT WLT-MESSAGES     ASSIGN TO DATABASE-MESSAGES
000860                              ORGANIZATION IS LINE SEQUENTIAL
000870                              FILE STATUS IS WLT-C-FILE-STATUS.
000880     SELECT WLT-ROUTES       ASSIGN TO DATABASE-ROUTES
000890                              ORGANIZATION IS LINE SEQUENTIAL
000900                              FILE STATUS IS WLT-C-FILE-STATUS.
000910     SELECT WLT-REPORT       ASSIGN TO DATABASE-REPORT
000920                              ORGANIZATION IS LINE SEQUENTIAL
000930                              FILE STATUS IS WLT-C-FILE-STATUS.
000940 EJECT
000950 ***************
000960 DATA DIVISION.
000970 ***************
000980 FILE SECTION.
000990 *****************
001000 FD  WLT-MESSAGES
001010     LABEL RECORDS ARE STANDARD.
001020 COPY WLTMSG.
001030
001040 FD  WLT-ROUTES
001050     LABEL RECORDS ARE STANDARD.
001060 COPY WLTRTE.
001070
001080 FD  WLT-REPORT
001090     LABEL RECORDS ARE STANDARD.
001100 01  WLT-REPORT-LINE.
001110     05  FILLER                PIC X(132).
001120
001130 WORKING-STORAGE SECTION.
001140 *************************
001150 01  FILLER              PIC X(24)  VALUE
001160     "** PROGRAM WLTVMSG **".
001170
001180 COPY WLTCOM.
001190
001200 * -------------- SUPPORT-QUEUE KEYWORD TABLE ---------------------*
001210 01  WK-SUPP-KEYWORD-DATA.
001220     05  FILLER PIC X(22) VALUE "how do i            08".
001230     05  FILLER PIC X(22) VALUE "how to              06".
001240     05  FILLER PIC X(22) VALUE "help                04".
001250     05  FILLER PIC X(22) VALUE "error               05".
001260     05  FILLER PIC X(22) VALUE "can't               05".
001270     05  FILLER PIC X(22) VALUE "doesn't work        12".
001280     05  FILLER PIC X(22) VALUE "problem             07".
001290     05  FILLER PIC X(22) VALUE "issue               05".
001300     05  FILLER PIC X(22) VALUE "tutorial            08".
001310
001320 01  WK-SUPP-KEYWORD-TABLE REDEFINES WK-SUPP-KEYWORD-DATA.
001330     05  WK-SUPP-ENTRY OCCURS 9 TIMES INDEXED BY WK-SUPP-NDX.
001340         10  WK-SUPP-KW-TEXT   PIC X(20).
001350         10  WK-SUPP-KW-LEN    PIC 9(02).
001360
001370 * -------------- ANALYST-QUEUE KEYWORD TABLE ---------------------*
001380 01  WK-ANLY-KEYWORD-DATA.
001390     05  FILLER PIC X(22) VALUE "what is this        12".
001400     05  FILLER PIC X(22) VALUE "analyze             07".
001410     05  FILLER PIC X(22) VALUE "transaction         11".
001420     05  FILLER PIC X(22) VALUE "contract            08".
001430     05  FILLER PIC X(22) VALUE "explain             07".
001440     05  FILLER PIC X(22) VALUE "what does           09".
001450     05  FILLER PIC X(22) VALUE "safe to             07".
001460
001470 01  WK-ANLY-KEYWORD-TABLE REDEFINES WK-ANLY-KEYWORD-DATA.
001480     05  WK-ANLY-ENTRY OCCURS 7 TIMES INDEXED BY WK-ANLY-NDX.
001490         10  WK-ANLY-KW-TEXT   PIC X(20).
001500         10  WK-ANLY-KW-LEN    PIC 9(02).
001510
001520 * -------------- ADVISOR-QUEUE KEYWORD TABLE ----------------------*
001530 01  WK-ADVR-KEYWORD-DATA.
001540     05  FILLER PIC X(22) VALUE "should i            08".
001550     05  FILLER PIC X(22) VALUE "recommend           09".
001560     05  FILLER PIC X(22) VALUE "best                04".
001570     05  FILLER PIC X(22) VALUE "strategy            08".
001580     05  FILLER PIC X(22) VALUE "policy              06".
001590     05  FILLER PIC X(22) VALUE "limit               05".
001600     05  FILLER PIC X(22) VALUE "inheritance         11".
001610     05  FILLER PIC X(22) VALUE "settings            08".
001620
001630 01  WK-ADVR-KEYWORD-TABLE REDEFINES WK-ADVR-KEYWORD-DATA.
001640     05  WK-ADVR-ENTRY OCCURS 8 TIMES INDEXED BY WK-ADVR-NDX.
001650         10  WK-ADVR-KW-TEXT   PIC X(20).
001660         10  WK-ADVR-KW-LEN    PIC 9(02).
001670
001680 * -------------- SECURITY-QUEUE KEYWORD TABLE ---------------------*
001690 01  WK-SECU-KEYWORD-DATA.
001700     05  FILLER PIC X(22) VALUE "scam                04".
001710     05  FILLER PIC X(22) VALUE "hack                04".
001720     05  FILLER PIC X(22) VALUE "stolen              06".
001730     05  FILLER PIC X(22) VALUE "suspicious          10".
001740     05  FILLER PIC X(22) VALUE "phishing            08".
001750     05  FILLER PIC X(22) VALUE "malicious           09".
001760     05  FILLER PIC X(22) VALUE "risk                04".
001770     05  FILLER PIC X(22) VALUE "danger              06".
001780     05  FILLER PIC X(22) VALUE "duress              06".
001790
001800 01  WK-SECU-KEYWORD-TABLE REDEFINES WK-SECU-KEYWORD-DATA.
001810     05  WK-SECU-ENTRY OCCURS 9 TIMES INDEXED BY WK-SECU-NDX.
001820         10  WK-SECU-KW-TEXT   PIC X(20).
001830         10  WK-SECU-KW-LEN    PIC 9(02).
001840
001850 * -------------- HUMAN-ESCALATION KEYWORD TABLE -------------------*
001860 01  WK-ESCL-KEYWORD-DATA.
001870     05  FILLER PIC X(22) VALUE "speak to human      14".
001880     05  FILLER PIC X(22) VALUE "talk to person      14".
001890     05  FILLER PIC X(22) VALUE "real person         11".
001900     05  FILLER PIC X(22) VALUE "legal               05".
001910     05  FILLER PIC X(22) VALUE "lawsuit             07".
001920     05  FILLER PIC X(22) VALUE "attorney            08".
001930     05  FILLER PIC X(22) VALUE "police              06".
001940     05  FILLER PIC X(22) VALUE "life threatening    16".
001950     05  FILLER PIC X(22) VALUE "emergency           09".
001960     05  FILLER PIC X(22) VALUE "kidnap              06".
001970
001980 01  WK-ESCL-KEYWORD-TABLE REDEFINES WK-ESCL-KEYWORD-DATA.
001990     05  WK-ESCL-ENTRY OCCURS 10 TIMES INDEXED BY WK-ESCL-NDX.
002000         10  WK-ESCL-KW-TEXT   PIC X(20).
002010         10  WK-ESCL-KW-LEN    PIC 9(02).
002020
002030 * ------------------ PROGRAM WORKING STORAGE -----------------------*
002040 01  WK-EOF-SWITCHES.
002050     05  WK-MSG-EOF-FLAG           PIC X(01) VALUE "N".
002060         88  WK-MSG-EOF                     VALUE "Y".
002070     05  FILLER                    PIC X(05) VALUE SPACES.
002080
002090 01  WK-MATCH-AREA.
002100     05  WK-FOUND-CNT              PIC S9(02) COMP VALUE ZERO.
002110     05  FILLER                    PIC X(05) VALUE SPACES.
002120
002130 01  WK-SCORE-AREA.
002140     05  WK-SCORE-SUPPORT          PIC S9(02) COMP VALUE ZERO.
002150     05  WK-SCORE-ANALYST          PIC S9(02) COMP VALUE ZERO.
002160     05  WK-SCORE-ADVISOR          PIC S9(02) COMP VALUE ZERO.
002170     05  WK-SCORE-SECURITY         PIC S9(02) COMP VALUE ZERO.
002180     05  WK-MAX-SCORE              PIC S9(02) COMP VALUE ZERO.
002190     05  WK-WINNER-TYPE            PIC X(08) VALUE SPACES.
002200     05  WK-ESCALATE-FLAG          PIC X(01) VALUE "N".
002210         88  WK-MSG-ESCALATE                VALUE "Y".
002220     05  FILLER                    PIC X(05) VALUE SPACES.
002230
002240 01  WK-ROUTING-TOTALS.
002250     05  WK-TOT-SUPPORT            PIC S9(05) COMP VALUE ZERO.
002260     05  WK-TOT-ANALYST            PIC S9(05) COMP VALUE ZERO.
002270     05  WK-TOT-ADVISOR            PIC S9(05) COMP VALUE ZERO.
002280     05  WK-TOT-SECURITY           PIC S9(05) COMP VALUE ZERO.
002290     05  WK-TOT-ESCALATIONS        PIC S9(05) COMP VALUE ZERO.
002300     05  WK-TOT-MESSAGES           PIC S9(05) COMP VALUE ZERO.
002310     05  FILLER                    PIC X(05) VALUE SPACES.
002320
002330 * ------------------ REPORT LINE IMAGES -----------------------------*
002340 01  WLT-RPT-BLANK.
002350     05  FILLER                    PIC X(132) VALUE SPACES.
002360
002370 01  WLT-RPT-HD5.
002380     05  FILLER                    PIC X(132) VALUE
002390     "SECTION 3 - MESSAGE ROUTING SUMMARY".
002400
002410 01  WLT-RPT-HD6.
002420     05  FILLER                    PIC X(132) VALUE
002430     "MESSAGE ID   ROUTED TO      SCORE  ESCALATE".
002440
002450 01  WLT-RPT-ROUTEDET.
002460     05  FILLER                    PIC X(05) VALUE SPACES.
002470     05  RPT-RDET-MSGID            PIC X(08).
002480     05  FILLER                    PIC X(03) VALUE SPACES.
002490     05  RPT-RDET-AGENT            PIC X(08).
002500     05  FILLER                    PIC X(03) VALUE SPACES.
002510     05  RPT-RDET-SCORE            PIC Z9.
002520     05  FILLER                    PIC X(05) VALUE SPACES.
002530     05  RPT-RDET-ESC              PIC X(01).
002540     05  FILLER                    PIC X(97) VALUE SPACES.
002550
002560 01  WLT-RPT-ROUTETOT.
002570     05  FILLER                    PIC X(05) VALUE SPACES.
002580     05  FILLER                    PIC X(09) VALUE "SUPPORT =".
002590     05  RPT-RTOT-SUPPORT          PIC ZZZ9.
002600     05  FILLER                    PIC X(09) VALUE " ANALYST=".
002610     05  RPT-RTOT-ANALYST          PIC ZZZ9.
002620     05  FILLER                    PIC X(09) VALUE " ADVISOR=".
002630     05  RPT-RTOT-ADVISOR          PIC ZZZ9.
002640     05  FILLER                    PIC X(10) VALUE " SECURITY=".
002650     05  RPT-RTOT-SECURITY         PIC ZZZ9.
002660     05  FILLER                    PIC X(14)
002670         VALUE " ESCALATIONS=".
002680     05  RPT-RTOT-ESCALATIONS      PIC ZZZ9.
002690     05  FILLER                    PIC X(56) VALUE SPACES.
002700
002710 LINKAGE SECTION.
002720 *****************
002730
002740 *****************************************************************
002750 PROCEDURE DIVISION.
002760 *****************************************************************
002770 MAIN-MODULE.
002780     PERFORM A000-INITIALISE-RUN
002790        THRU A099-INITIALISE-RUN-EX.
002800
002810     PERFORM B000-PROCESS-ONE-MESSAGE
002820        THRU B000-PROCESS-ONE-MESSAGE-EX
002830        UNTIL WK-MSG-EOF.
002840
002850     PERFORM C000-WRITE-ROUTING-TOTALS
002860        THRU C000-WRITE-ROUTING-TOTALS-EX.
002870
002880     PERFORM Z000-END-PROGRAM-ROUTINE
002890        THRU Z999-END-PROGRAM-ROUTINE-EX.
002900     GOBACK.
002910
002920 *-----------------------------------------------------------------*
002930 A000-INITIALISE-RUN.
002940 *-----------------------------------------------------------------*
002950     PERFORM A100-OPEN-FILES
002960        THRU A100-OPEN-FILES-EX.
002970     PERFORM A200-WRITE-SECTION-HEADINGS
002980        THRU A200-WRITE-SECTION-HEADINGS-EX.
002990     PERFORM A300-PRIME-READS
003000        THRU A300-PRIME-READS-EX.
003010 A099-INITIALISE-RUN-EX.
003020     EXIT.
003030
003040 *-----------------------------------------------------------------*
003050 A100-OPEN-FILES.
003060 *-----------------------------------------------------------------*
003070     OPEN INPUT WLT-MESSAGES.
003080     IF NOT WLT-C-SUCCESSFUL
003090        DISPLAY "WLTVMSG - OPEN ERROR MESSAGES  "
003100           WLT-C-FILE-STATUS
003110        GO TO Y900-ABNORMAL-TERMINATION
003120     END-IF.
003130
003140     OPEN OUTPUT WLT-ROUTES.
003150     IF NOT WLT-C-SUCCESSFUL
003160        DISPLAY "WLTVMSG - OPEN ERROR ROUTES    "
003170           WLT-C-FILE-STATUS
003180        GO TO Y900-ABNORMAL-TERMINATION
003190     END-IF.
003200
003210 *          REPORT IS OPENED EXTEND - WLTVPOL WROTE SECTIONS 1-2
003220 *          BEFORE THIS PROGRAM WAS EVER CALLED (SEE WP5F14 ABOVE).
003230     OPEN EXTEND WLT-REPORT.
003240     IF NOT WLT-C-SUCCESSFUL
003250        DISPLAY "WLTVMSG - OPEN ERROR REPORT    "
003260           WLT-C-FILE-STATUS
003270        GO TO Y900-ABNORMAL-TERMINATION
003280     END-IF.
003290 A100-OPEN-FILES-EX.
003300     EXIT.
003310
003320 *-----------------------------------------------------------------*
003330 A200-WRITE-SECTION-HEADINGS.
003340 *-----------------------------------------------------------------*
003350     WRITE WLT-REPORT-LINE FROM WLT-RPT-BLANK
003360         AFTER ADVANCING 2 LINES.
003370     WRITE WLT-REPORT-LINE FROM WLT-RPT-HD5
003380         AFTER ADVANCING 1 LINE.
003390     WRITE WLT-REPORT-LINE FROM WLT-RPT-HD6
003400         AFTER ADVANCING 1 LINE.
003410     WRITE WLT-REPORT-LINE FROM WLT-RPT-BLANK
003420         AFTER ADVANCING 1 LINE.
003430 A200-WRITE-SECTION-HEADINGS-EX.
003440     EXIT.
003450
003460 *-----------------------------------------------------------------*
003470 A300-PRIME-READS.
003480 *-----------------------------------------------------------------*
003490     PERFORM B900-READ-NEXT-MESSAGE
003500        THRU B900-READ-NEXT-MESSAGE-EX.
003510 A300-PRIME-READS-EX.
003520     EXIT.
003530
003540 *-----------------------------------------------------------------*
003550 B000-PROCESS-ONE-MESSAGE.
003560 *-----------------------------------------------------------------*
003570     PERFORM B100-SCORE-MESSAGE
003580        THRU B100-SCORE-MESSAGE-EX.
003590     PERFORM B200-PICK-WINNING-QUEUE
003600        THRU B200-PICK-WINNING-QUEUE-EX.
003610     PERFORM B300-WRITE-ROUTE-RECORD
003620        THRU B300-WRITE-ROUTE-RECORD-EX.
003630     PERFORM B400-WRITE-ROUTING-LINE
003640        THRU B400-WRITE-ROUTING-LINE-EX.
003650     PERFORM B500-ACCUM-ROUTING-TOTALS
003660        THRU B500-ACCUM-ROUTING-TOTALS-EX.
003670     PERFORM B900-READ-NEXT-MESSAGE
003680        THRU B900-READ-NEXT-MESSAGE-EX.
003690 B000-PROCESS-ONE-MESSAGE-EX.
003700     EXIT.
003710
003720 *-----------------------------------------------------------------*
003730 B100-SCORE-MESSAGE.
003740 *-----------------------------------------------------------------*
003750     MOVE ZERO  TO WK-SCORE-SUPPORT WK-SCORE-ANALYST
003760                    WK-SCORE-ADVISOR WK-SCORE-SECURITY.
003770     MOVE "N"   TO WK-ESCALATE-FLAG.
003780
003790     PERFORM B110-SCORE-SUPPORT-QUEUE
003800        THRU B110-SCORE-SUPPORT-QUEUE-EX
003810        VARYING WK-SUPP-NDX FROM 1 BY 1
003820           UNTIL WK-SUPP-NDX > 9.
003830
003840     PERFORM B120-SCORE-ANALYST-QUEUE
003850        THRU B120-SCORE-ANALYST-QUEUE-EX
003860        VARYING WK-ANLY-NDX FROM 1 BY 1
003870           UNTIL WK-ANLY-NDX > 7.
003880
003890     PERFORM B130-SCORE-ADVISOR-QUEUE
003900        THRU B130-SCORE-ADVISOR-QUEUE-EX
003910        VARYING WK-ADVR-NDX FROM 1 BY 1
003920           UNTIL WK-ADVR-NDX > 8.
003930
003940     PERFORM B140-SCORE-SECURITY-QUEUE
003950        THRU B140-SCORE-SECURITY-QUEUE-EX
003960        VARYING WK-SECU-NDX FROM 1 BY 1
003970           UNTIL WK-SECU-NDX > 9.
003980
003990     PERFORM B150-CHECK-ESCALATION
004000        THRU B150-CHECK-ESCALATION-EX
004010        VARYING WK-ESCL-NDX FROM 1 BY 1
004020           UNTIL WK-ESCL-NDX > 10.
004030 B100-SCORE-MESSAGE-EX.
004040     EXIT.
004050
004060 *-----------------------------------------------------------------*
004070 B110-SCORE-SUPPORT-QUEUE.
004080 *-----------------------------------------------------------------*
004090     MOVE ZERO TO WK-FOUND-CNT.
004100     INSPECT MSG-TEXT TALLYING WK-FOUND-CNT FOR ALL
004110             WK-SUPP-KW-TEXT (WK-SUPP-NDX)
004120                 (1:WK-SUPP-KW-LEN (WK-SUPP-NDX)).
004130     IF WK-FOUND-CNT > 0
004140        ADD 1 TO WK-SCORE-SUPPORT
004150     END-IF.
004160 B110-SCORE-SUPPORT-QUEUE-EX.
004170     EXIT.
004180
004190 *-----------------------------------------------------------------*
004200 B120-SCORE-ANALYST-QUEUE.
004210 *-----------------------------------------------------------------*
004220     MOVE ZERO TO WK-FOUND-CNT.
004230     INSPECT MSG-TEXT TALLYING WK-FOUND-CNT FOR ALL
004240             WK-ANLY-KW-TEXT (WK-ANLY-NDX)
004250                 (1:WK-ANLY-KW-LEN (WK-ANLY-NDX)).
004260     IF WK-FOUND-CNT > 0
004270        ADD 1 TO WK-SCORE-ANALYST
004280     END-IF.
004290 B120-SCORE-ANALYST-QUEUE-EX.
004300     EXIT.
004310
004320 *-----------------------------------------------------------------*
004330 B130-SCORE-ADVISOR-QUEUE.
004340 *-----------------------------------------------------------------*
004350     MOVE ZERO TO WK-FOUND-CNT.
004360     INSPECT MSG-TEXT TALLYING WK-FOUND-CNT FOR ALL
004370             WK-ADVR-KW-TEXT (WK-ADVR-NDX)
004380                 (1:WK-ADVR-KW-LEN (WK-ADVR-NDX)).
004390     IF WK-FOUND-CNT > 0
004400        ADD 1 TO WK-SCORE-ADVISOR
004410     END-IF.
004420 B130-SCORE-ADVISOR-QUEUE-EX.
004430     EXIT.
004440
004450 *-----------------------------------------------------------------*
004460 B140-SCORE-SECURITY-QUEUE.
004470 *-----------------------------------------------------------------*
004480     MOVE ZERO TO WK-FOUND-CNT.
004490     INSPECT MSG-TEXT TALLYING WK-FOUND-CNT FOR ALL
004500             WK-SECU-KW-TEXT (WK-SECU-NDX)
004510                 (1:WK-SECU-KW-LEN (WK-SECU-NDX)).
004520     IF WK-FOUND-CNT > 0
004530        ADD 1 TO WK-SCORE-SECURITY
004540     END-IF.
004550 B140-SCORE-SECURITY-QUEUE-EX.
004560     EXIT.
004570
004580 *-----------------------------------------------------------------*
004590 B150-CHECK-ESCALATION.
004600 *-----------------------------------------------------------------*
004610     IF NOT WK-MSG-ESCALATE
004620        MOVE ZERO TO WK-FOUND-CNT
004630        INSPECT MSG-TEXT TALLYING WK-FOUND-CNT FOR ALL
004640                WK-ESCL-KW-TEXT (WK-ESCL-NDX)
004650                    (1:WK-ESCL-KW-LEN (WK-ESCL-NDX))
004660        IF WK-FOUND-CNT > 0
004670           MOVE "Y" TO WK-ESCALATE-FLAG
004680        END-IF
004690     END-IF.
004700 B150-CHECK-ESCALATION-EX.
004710     EXIT.
004720
004730 *-----------------------------------------------------------------*
004740 B200-PICK-WINNING-QUEUE.
004750 *-----------------------------------------------------------------*
004760 *          FIRST MAXIMUM IN TABLE ORDER WINS - STARTING THE
004770 *          MAXIMUM BELOW ZERO MEANS SUPPORT IS PICKED FIRST EVEN
004780 *          WHEN EVERY QUEUE SCORED ZERO (THE DESK'S DEFAULT).
004790     MOVE -1 TO WK-MAX-SCORE.
004800     IF WK-SCORE-SUPPORT > WK-MAX-SCORE
004810        MOVE WK-SCORE-SUPPORT TO WK-MAX-SCORE
004820        MOVE "SUPPORT " TO WK-WINNER-TYPE
004830     END-IF.
004840     IF WK-SCORE-ANALYST > WK-MAX-SCORE
004850        MOVE WK-SCORE-ANALYST TO WK-MAX-SCORE
004860        MOVE "ANALYST " TO WK-WINNER-TYPE
004870     END-IF.
004880     IF WK-SCORE-ADVISOR > WK-MAX-SCORE
004890        MOVE WK-SCORE-ADVISOR TO WK-MAX-SCORE
004900        MOVE "ADVISOR " TO WK-WINNER-TYPE
004910     END-IF.
004920     IF WK-SCORE-SECURITY > WK-MAX-SCORE
004930        MOVE WK-SCORE-SECURITY TO WK-MAX-SCORE
004940        MOVE "SECURITY" TO WK-WINNER-TYPE
004950     END-IF.
004960     IF WLT-MSG-TRACE-ON
004970        DISPLAY "WLTVMSG - " MSG-ID " ROUTED TO " WK-WINNER-TYPE
004980                " SCORE " WK-MAX-SCORE
004990     END-IF.
005000 B200-PICK-WINNING-QUEUE-EX.
005010     EXIT.
005020
005030 *-----------------------------------------------------------------*
005040 B300-WRITE-ROUTE-RECORD.
005050 *-----------------------------------------------------------------*
005060     MOVE SPACES         TO WLT-RTE-RECORD.
005070     MOVE MSG-ID          TO RTE-MSG-ID.
005080     MOVE WK-WINNER-TYPE   TO RTE-AGENT-TYPE.
005090     MOVE WK-MAX-SCORE     TO RTE-SCORE.
005100     MOVE WK-ESCALATE-FLAG TO RTE-ESCALATE.
005110     WRITE WLT-RTE-RECORD.
005120     IF NOT WLT-C-SUCCESSFUL
005130        DISPLAY "WLTVMSG - WRITE ERROR ROUTES   "
005140           WLT-C-FILE-STATUS
005150        GO TO Y900-ABNORMAL-TERMINATION
005160     END-IF.
005170 B300-WRITE-ROUTE-RECORD-EX.
005180     EXIT.
005190
005200 *-----------------------------------------------------------------*
005210 B400-WRITE-ROUTING-LINE.
005220 *-----------------------------------------------------------------*
005230     MOVE SPACES           TO WLT-RPT-ROUTEDET.
005240     MOVE MSG-ID            TO RPT-RDET-MSGID.
005250     MOVE WK-WINNER-TYPE    TO RPT-RDET-AGENT.
005260     MOVE WK-MAX-SCORE      TO RPT-RDET-SCORE.
005270     MOVE WK-ESCALATE-FLAG  TO RPT-RDET-ESC.
005280     WRITE WLT-REPORT-LINE FROM WLT-RPT-ROUTEDET
005290         AFTER ADVANCING 1 LINE.
005300 B400-WRITE-ROUTING-LINE-EX.
005310     EXIT.
005320
005330 *-----------------------------------------------------------------*
005340 B500-ACCUM-ROUTING-TOTALS.
005350 *-----------------------------------------------------------------*
005360     ADD 1 TO WK-TOT-MESSAGES.
005370     EVALUATE WK-WINNER-TYPE
005380         WHEN "SUPPORT "
005390             ADD 1 TO WK-TOT-SUPPORT
005400         WHEN "ANALYST "
005410             ADD 1 TO WK-TOT-ANALYST
005420         WHEN "ADVISOR "
005430             ADD 1 TO WK-TOT-ADVISOR
005440         WHEN "SECURITY"
005450             ADD 1 TO WK-TOT-SECURITY
005460     END-EVALUATE.
005470     IF WK-MSG-ESCALATE
005480        ADD 1 TO WK-TOT-ESCALATIONS
005490     END-IF.
005500 B500-ACCUM-ROUTING-TOTALS-EX.
005510     EXIT.
005520
005530 *-----------------------------------------------------------------*
005540 B900-READ-NEXT-MESSAGE.
005550 *-----------------------------------------------------------------*
005560     READ WLT-MESSAGES
005570         AT END
005580             SET WK-MSG-EOF TO TRUE
005590     END-READ.
005600 B900-READ-NEXT-MESSAGE-EX.
005610     EXIT.
005620
005630 *-----------------------------------------------------------------*
005640 C000-WRITE-ROUTING-TOTALS.
005650 *-----------------------------------------------------------------*
005660     MOVE SPACES              TO WLT-RPT-ROUTETOT.
005670     MOVE WK-TOT-SUPPORT       TO RPT-RTOT-SUPPORT.
005680     MOVE WK-TOT-ANALYST       TO RPT-RTOT-ANALYST.
005690     MOVE WK-TOT-ADVISOR       TO RPT-RTOT-ADVISOR.
005700     MOVE WK-TOT-SECURITY      TO RPT-RTOT-SECURITY.
005710     MOVE WK-TOT-ESCALATIONS   TO RPT-RTOT-ESCALATIONS.
005720     WRITE WLT-REPORT-LINE FROM WLT-RPT-BLANK
005730         AFTER ADVANCING 1 LINE.
005740     WRITE WLT-REPORT-LINE FROM WLT-RPT-ROUTETOT
005750         AFTER ADVANCING 1 LINE.
005760 C000-WRITE-ROUTING-TOTALS-EX.
005770     EXIT.
005780
005790 *-----------------------------------------------------------------*
005800 Y900-ABNORMAL-TERMINATION.
005810 *-----------------------------------------------------------------*
005820     PERFORM Z000-END-PROGRAM-ROUTINE
005830        THRU Z999-END-PROGRAM-ROUTINE-EX.
005840     MOVE 12 TO RETURN-CODE.
005850     GOBACK.
005860
005870 *-----------------------------------------------------------------*
005880 Z000-END-PROGRAM-ROUTINE.
005890 *-----------------------------------------------------------------*
005900     CLOSE WLT-MESSAGES.
005910     IF NOT WLT-C-SUCCESSFUL
005920        DISPLAY "WLTVMSG - CLOSE ERROR MESSAGES "
005930           WLT-C-FILE-STATUS
005940     END-IF.
005950
005960     CLOSE WLT-ROUTES.
005970     IF NOT WLT-C-SUCCESSFUL
005980        DISPLAY "WLTVMSG - CLOSE ERROR ROUTES   "
005990           WLT-C-FILE-STATUS
006000     END-IF.
006010
006020     CLOSE WLT-REPORT.
006030     IF NOT WLT-C-SUCCESSFUL
006040        DISPLAY "WLTVMSG - CLOSE ERROR REPORT   "
006050           WLT-C-FILE-STATUS
006060     END-IF.
006070 Z999-END-PROGRAM-ROUTINE-EX.
006080     EXIT.

000010 *****************************************************************
000020 * WLTTXN.CPYBK
000030 * PENDING OUTBOUND TRANSACTION RECORD.
000040 * COPY INTO FILE SECTION (WLT-TRANSACTIONS) OF WLTVPOL.
000050 * SEE WLTDEC.CPYBK FOR THE DECISION-RECORD LAYOUT WRITTEN BACK OUT.
000060 *****************************************************************
000070 * AMENDMENT HISTORY:
000080 *****************************************************************
000090 * WP1J01 14/03/1988 RTANAKA  - WHALE WALLET BATCH PHASE 1        WP1J01  
000100*                             - INITIAL VERSION. LAYOUT MODELLED  WP1J01  
000110*                               ON THIS SUITE'S OWN               WP1J01  
000120*                               FLAT-RECORD-WITH-REDEFINES HOUSE  WP1J01  
000130*                               STYLE, NOT LIFTED FROM ANY EARLIERWP1J01  
000140*                               JOB.                              WP1J01  
000150 * WP1M07 30/08/1996 RTANAKA  - REQ 1147 - TX-CONTRACT-FLAG ADDED WP1M07  
000160 *                               FOR THE SMART-CONTRACT           WP1M07  
000170 *                               INTERACTION PILOT. INFORMATIONAL WP1M07  
000180 *                               ONLY, NOT EVALUATED BY ANY RULE  WP1M07  
000190 *                               YET.                             WP1M07  
000200 *-----------------------------------------------------------------*
000210 * WP2K19 02/11/1998 EJANDA   - Y2K REMEDIATION - NO DATE FIELDS  WP2K19  
000220 *                               ON THIS RECORD, NO CHANGE        WP2K19  
000230 *                               REQUIRED. ENTRY KEPT FOR THE     WP2K19  
000240 *                               AUDIT TRAIL.                     WP2K19  
000250 *-----------------------------------------------------------------*
000260 * WP4C11 21/02/2007 KOSEI    - REQ 2903 - DEC-BLOCKING-RULE      WP4C11  
000270 *                               WIDENED 12 TO 20 SO THE TIMELOCK WP4C11  
000280 *                               RULE'S HOURS-UNTIL-UNBLOCK TEXT  WP4C11  
000290 *                               FITS WITHOUT TRUNCATION.         WP4C11  
000300 *-----------------------------------------------------------------*
000310 * NOTE - WLT-TXN-RECORD SUMS TO 122 BYTES, SIX MORE THAN THE 116
000320 *        QUOTED IN THE INTERFACE SPEC (THE SPEC'S FIGURE DID NOT
000330 *        ALLOW FOR THE SIGN POSITION ON THE TWO ZONED-DECIMAL
000340 *        AMOUNTS, NOR THE TRAILING FILLER PAD). CARRIED FORWARD
000350 *        HERE RATHER THAN TRUNCATING A MONEY FIELD - RJ, 1996.
000360 *****************************************************************
000370
000380 01  WLT-TXN-RECORD                    PIC X(122).
000390
000400 01  WLT-TXN-RECORD-R REDEFINES WLT-TXN-RECORD.
000410     05  TX-ID                         PIC X(12).
000420 *          TRANSACTION IDENTIFIER
000430     05  TX-USER-ID                    PIC X(10).
000440 *          CUSTOMER IDENTIFIER
000450     05  TX-USER-TIER                  PIC X(08).
000460 *          MEMBERSHIP TIER - ORCA / HUMPBACK / BLUE
000470     05  TX-CHAIN                      PIC X(10).
000480 *          NETWORK NAME - INFORMATIONAL ONLY
000490     05  TX-TO-ADDRESS                 PIC X(42).
000500 *          DESTINATION ADDRESS
000510     05  TX-VALUE-USD                  PIC S9(13)V99.
000520 *          TRANSACTION VALUE, USD
000530     05  TX-DAILY-OUT-USD              PIC S9(13)V99.
000540 *          CUSTOMER OUTFLOW IN PRIOR 24 HOURS, USD
000550     05  TX-NEW-ADDR-FLAG              PIC X(01).
000560 *          Y = DESTINATION NEVER SEEN BEFORE
000570     05  TX-WHITELISTED                PIC X(01).
000580 *          Y = DESTINATION ON CUSTOMER WHITELIST
000590     05  TX-CONTRACT-FLAG              PIC X(01).
000600 *          Y = CONTRACT INTERACTION (INFORMATIONAL)
000610     05  TX-DURESS-FLAG                PIC X(01).
000620 *          Y = DURESS MODE ACTIVE FOR THIS CUSTOMER
000630     05  TX-EVAL-HOUR                  PIC 9(02).
000640 *          LOCAL HOUR 00-23, CUSTOMER TIMEZONE
000650     05  TX-EVAL-WEEKDAY               PIC 9(01).
000660 *          1=MONDAY ... 7=SUNDAY
000670     05  FILLER                        PIC X(03).
